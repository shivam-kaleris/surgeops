000100*-----------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*-----------------------------------------------------------
000400 PROGRAM-ID.    WXMAP.
000500 AUTHOR.        T.VANCE.
000600 INSTALLATION.  PORT DATA CENTER.
000700 DATE-WRITTEN.  04/02/91.
000800 DATE-COMPILED. 04/02/91.
000900 SECURITY.      NON-CONFIDENTIAL.
001000***************************************************************
001100*  WXMAP - WEATHER OPERATIONAL-IMPACT MAPPING
001200*
001300*  READS THE RAW WEATHER FEED (LOCATION, TEMPERATURE, WIND, HUMID-
001400*  ITY AND A NUMERIC CODE OFF THE UPSTREAM SERVICE) AND DERIVES A
001500*  READABLE CONDITION LABEL, A SHORT ICON TOKEN, AND AN OPERATION-
001600*  AL IMPACT RATING FOR EACH OBSERVATION, THEN REWRITES THE FEED
001700*  WITH ALL THREE FIELDS FILLED IN FOR THE OPERATIONS SCREEN.
001800*
001900*------------------------------ CHANGE LOG ---------------------
002000*  04/02/91  T.VANCE      ORIGINAL CUT - CONDITION TEXT ONLY          ORIG
002100*  08/06/92  T.VANCE      CR-1343 ADDED IMPACT RATING (WIND SPEED  CR-1343
002200*                         ONLY, NO CODE OVERRIDE YET)
002300*  01/19/94  T.VANCE      CR-1504 IMPACT NOW ALSO TRIPPED BY       CR-1504
002400*                         HEAVY/MODERATE PRECIPITATION CODES
002500*  03/02/99  M.OKAFOR     Y2K SWEEP - NO DATE FIELDS IN THIS           Y2K
002600*                         RECORD, NO CHANGE REQUIRED
002700*  06/18/04  M.OKAFOR     CR-2960 ADDED WX-ICON TOKEN ALONGSIDE    CR-2960
002800*                         THE EXISTING CONDITION TEXT
002900***************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT WEATHER-FILE
003900     ASSIGN TO WXIN
004000       ORGANIZATION IS LINE SEQUENTIAL
004100       FILE STATUS IS WX-STATUS.
004200 
004300     SELECT WEATHER-OUT-FILE
004400     ASSIGN TO WXOUT
004500       ORGANIZATION IS LINE SEQUENTIAL
004600       FILE STATUS IS WO-STATUS.
004700 
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  WEATHER-FILE
005100     RECORDING MODE IS F
005200     LABEL RECORDS ARE STANDARD
005300     RECORD CONTAINS 110 CHARACTERS
005400     DATA RECORD IS WEATHER-IN-REC.
005500 01  WEATHER-IN-REC                PIC X(110).
005600 
005700 FD  WEATHER-OUT-FILE
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 110 CHARACTERS
006100     DATA RECORD IS WEATHER-OUT-REC.
006200 01  WEATHER-OUT-REC               PIC X(110).
006300 
006400 WORKING-STORAGE SECTION.
006500 01  FILE-STATUS-CODES.
006600     05  WX-STATUS               PIC X(2).
006700         88  WX-OK                    VALUE '00'.
006800         88  WX-EOF                   VALUE '10'.
006900     05  WO-STATUS               PIC X(2).
007000     05  FILLER                  PIC X(2).
007100 
007200 77  MORE-WEATHER-SW             PIC X(1)  VALUE 'N'.
007300     88  NO-MORE-WEATHER              VALUE 'Y'.
007400 
007500 COPY WXREC.
007600 
007700*** FIRST CHARACTER OF THE DERIVED IMPACT RATING, PULLED OUT FOR
007800*** THE CONSOLE TRACE LINE BELOW - H / M / L
007900 01  WS-WX-IMPACT-FLAG-AREA        PIC X(8).
008000 01  WS-WX-IMPACT-FLAG REDEFINES WS-WX-IMPACT-FLAG-AREA.
008100     05  WS-WX-IMPACT-CHAR1         PIC X(1).
008200     05  FILLER                     PIC X(7).
008300 
008400 PROCEDURE DIVISION.
008500     PERFORM 000-HOUSEKEEPING    THRU 000-EXIT.
008600     PERFORM 110-READ-WEATHER    THRU 110-EXIT.
008700     PERFORM 100-MAP-ONE-OBS     THRU 100-EXIT
008800             UNTIL NO-MORE-WEATHER.
008900     PERFORM 900-CLEANUP         THRU 900-EXIT.
009000     MOVE +0 TO RETURN-CODE.
009100     GOBACK.
009200 
009300 000-HOUSEKEEPING.
009400     DISPLAY 'WXMAP - HOUSEKEEPING'.
009500     OPEN INPUT WEATHER-FILE.
009600     OPEN OUTPUT WEATHER-OUT-FILE.
009700 000-EXIT.
009800     EXIT.
009900 
010000 100-MAP-ONE-OBS.
010100     PERFORM 200-DERIVE-CONDITION THRU 200-EXIT.
010200     PERFORM 300-DERIVE-IMPACT    THRU 300-EXIT.
010300     MOVE WX-IMPACT TO WS-WX-IMPACT-FLAG-AREA.
010400     DISPLAY 'WXMAP - CODE ' WX-CODE ' IMPACT '
010500             WS-WX-IMPACT-CHAR1.
010600     WRITE WEATHER-OUT-REC FROM WX-RECORD.
010700     PERFORM 110-READ-WEATHER    THRU 110-EXIT.
010800 100-EXIT.
010900     EXIT.
011000 
011100 110-READ-WEATHER.
011200     READ WEATHER-FILE INTO WX-RECORD
011300         AT END
011400             MOVE 'Y' TO MORE-WEATHER-SW
011500             GO TO 110-EXIT
011600     END-READ.
011700 110-EXIT.
011800     EXIT.
011900 
012000 200-DERIVE-CONDITION.
012100*** FIXED CODE-TO-CONDITION/ICON LOOKUP - SEE THE WEATHER FEED
012200*** SPEC SHEET FILED WITH CR-2960, NOT EXPECTED TO CHANGE OFTEN
012300     EVALUATE TRUE
012400         WHEN WX-CODE = 0
012500             MOVE 'Clear               ' TO WX-CONDITION
012600             MOVE 'CLR ' TO WX-ICON
012700         WHEN WX-CODE = 1 OR WX-CODE = 2 OR WX-CODE = 3
012800             MOVE 'Partly cloudy       ' TO WX-CONDITION
012900             MOVE 'PCLD' TO WX-ICON
013000         WHEN WX-CODE = 45 OR WX-CODE = 48
013100             MOVE 'Foggy               ' TO WX-CONDITION
013200             MOVE 'FOG ' TO WX-ICON
013300         WHEN WX-CODE = 51 OR WX-CODE = 53 OR WX-CODE = 55
013400             MOVE 'Drizzle             ' TO WX-CONDITION
013500             MOVE 'WET ' TO WX-ICON
013600         WHEN WX-CODE = 61 OR WX-CODE = 63 OR WX-CODE = 65
013700             MOVE 'Rain                ' TO WX-CONDITION
013800             MOVE 'WET ' TO WX-ICON
013900         WHEN WX-CODE = 66 OR WX-CODE = 67
014000             MOVE 'Freezing rain       ' TO WX-CONDITION
014100             MOVE 'WET ' TO WX-ICON
014200         WHEN WX-CODE = 71 OR WX-CODE = 73 OR WX-CODE = 75
014300             MOVE 'Snow                ' TO WX-CONDITION
014400             MOVE 'SNOW' TO WX-ICON
014500         WHEN WX-CODE = 80 OR WX-CODE = 81 OR WX-CODE = 82
014600             MOVE 'Showers             ' TO WX-CONDITION
014700             MOVE 'WET ' TO WX-ICON
014800         WHEN WX-CODE = 95
014900             MOVE 'Thunderstorm        ' TO WX-CONDITION
015000             MOVE 'STRM' TO WX-ICON
015100         WHEN WX-CODE = 96 OR WX-CODE = 99
015200             MOVE 'Severe storm        ' TO WX-CONDITION
015300             MOVE 'STRM' TO WX-ICON
015400         WHEN OTHER
015500             MOVE 'Unknown             ' TO WX-CONDITION
015600             MOVE 'UNK ' TO WX-ICON
015700     END-EVALUATE.
015800 200-EXIT.
015900     EXIT.
016000 
016100 300-DERIVE-IMPACT.
016200*** FIRST MATCH WINS - HIGH, THEN MEDIUM, THEN LOW - SEE CR-1504
016300     EVALUATE TRUE
016400         WHEN WX-WIND-SPEED >= 12.9
016500             OR WX-CODE = 65 OR WX-CODE = 75 OR WX-CODE = 82
016600             OR WX-CODE = 96 OR WX-CODE = 99
016700             MOVE 'High    ' TO WX-IMPACT
016800         WHEN WX-WIND-SPEED >= 8.0
016900             OR WX-CODE = 63 OR WX-CODE = 73 OR WX-CODE = 81
017000             OR WX-CODE = 95
017100             MOVE 'Medium  ' TO WX-IMPACT
017200         WHEN OTHER
017300             MOVE 'Low     ' TO WX-IMPACT
017400     END-EVALUATE.
017500 300-EXIT.
017600     EXIT.
017700 
017800 900-CLEANUP.
017900     CLOSE WEATHER-FILE.
018000     CLOSE WEATHER-OUT-FILE.
018100 900-EXIT.
018200     EXIT.
