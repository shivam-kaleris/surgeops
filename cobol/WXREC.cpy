000100******************************************************************
000200*    WXREC    --  WEATHER OBSERVATION RECORD                    *
000300*    SHARED BY WXMAP (ONLY READER/WRITER)                       *
000400*    ONE 01-LEVEL PER OBSERVATION, NO KEY - PROCESSED IN FILE    *
000500*    ORDER, RAW CODE IN, CONDITION/ICON/IMPACT DERIVED OUT       *
000600******************************************************************
000700*    04/02/91  T.VANCE     ORIGINAL CUT FOR THE PORT WEATHER FEED     ORIG
000800*    03/02/99  T.VANCE     Y2K - NO DATE FIELDS IN THIS RECORD,        Y2K
000900*                          NO CHANGE REQUIRED
001000*    06/18/04  M.OKAFOR    CR-2960 ADDED WX-ICON TOKEN ALONGSIDE   CR-2960
001100*                          THE EXISTING CONDITION TEXT
001200******************************************************************
001300 01  WX-RECORD.
001400     05  WX-LOCATION                 PIC X(60).
001500     05  WX-LOCATION-HALVES REDEFINES WX-LOCATION.
001600         10  WX-LOCATION-PORT            PIC X(30).
001700         10  WX-LOCATION-DETAIL          PIC X(30).
001800     05  WX-TEMPERATURE              PIC S9(3)V9(1) COMP-3.
001900     05  WX-WIND-SPEED               PIC S9(3)V9(1) COMP-3.
002000     05  WX-HUMIDITY                 PIC S9(3)V9(1) COMP-3.
002100     05  WX-CODE                     PIC S9(3)      COMP-3.
002200     05  WX-CONDITION                PIC X(20).
002300     05  WX-ICON                     PIC X(4).
002400     05  WX-IMPACT                   PIC X(8).
002500         88  WX-IMPACT-HIGH               VALUE 'High'.
002600         88  WX-IMPACT-MEDIUM             VALUE 'Medium'.
002700         88  WX-IMPACT-LOW                VALUE 'Low'.
002800     05  FILLER                      PIC X(7).
002900 01  WX-RECORD-FLAT REDEFINES WX-RECORD PIC X(110).
