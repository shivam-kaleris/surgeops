000100******************************************************************
000200*    MOVEREC  --  CONTAINER MOVE LOG RECORD (APPEND-ONLY)       *
000300*    SHARED BY YARDMOVE (WRITER) AND DASHBORD (READER)          *
000400******************************************************************
000500*    11/09/07  S.PRUITT    ORIGINAL CUT - YARD MOVE AUDIT TRAIL       ORIG
000600*    02/21/11  M.OKAFOR    CR-6330 WIDENED MOVE-TS TO ISO-8601     CR-6330
000700******************************************************************
000800 01  MOVE-LOG-RECORD.
000900     05  MOVE-LOG-ID                 PIC X(36).
001000     05  MOVE-LOG-FROM-BLOCK         PIC X(10).
001100     05  MOVE-LOG-TO-BLOCK           PIC X(10).
001200     05  MOVE-LOG-TEU                PIC S9(7)      COMP-3.
001300     05  MOVE-LOG-TS                 PIC X(20).
001400     05  FILLER                      PIC X(10).
