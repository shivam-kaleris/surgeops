000100*-----------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*-----------------------------------------------------------
000400 PROGRAM-ID.    YARDMOVE.
000500 AUTHOR.        S.PRUITT.
000600 INSTALLATION.  PORT DATA CENTER.
000700 DATE-WRITTEN.  11/09/87.
000800 DATE-COMPILED. 11/09/87.
000900 SECURITY.      NON-CONFIDENTIAL.
001000***************************************************************
001100*  YARDMOVE - CONTAINER MOVE PROCESSING
001200*
001300*  READS A DECK OF YARD BLOCK-TO-BLOCK MOVE REQUESTS, APPLIES
001400*  EACH ONE AGAINST THE YARD BLOCK MASTER, RE-DERIVES BOTH
001500*  BLOCKS' UTILIZATION AND STATUS, REWRITES THE MASTER, AND
001600*  APPENDS ONE AUDIT RECORD PER MOVE PLUS ONE UTILIZATION
001700*  SNAPSHOT FOR THE YARD HISTORY LOG.
001800*
001900*------------------------------ CHANGE LOG ---------------------
002000*  11/09/87  S.PRUITT     ORIGINAL CUT - SINGLE MOVE PER RUN          ORIG
002100*  05/02/89  S.PRUITT     CR-0240 REJECTS TEU <= 0 WITHOUT         CR-0240
002200*                         TOUCHING THE MASTER OR WRITING LOGS
002300*  02/14/90  S.PRUITT     CR-0318 SOURCE BLOCK CLAMPED AT ZERO,    CR-0318
002400*                         DESTINATION LEFT UNCLAMPED
002500*  08/06/92  T.VANCE      CR-1340 ADDED UTILIZATION HISTORY LOG    CR-1340
002600*  01/19/94  T.VANCE      CR-1502 3-TIER STATUS (WAS 2-TIER)       CR-1502
002700*  03/02/99  M.OKAFOR     Y2K - NOW CAPTURED VIA FUNCTION              Y2K
002800*                         CURRENT-DATE, 4-DIGIT YEAR THROUGHOUT
002900*  11/09/01  M.OKAFOR     CR-2290 REPROCESSES AN ENTIRE MOVE       CR-2290
003000*                         DECK PER RUN INSTEAD OF ONE CARD
003100*  02/21/11  J.FARRELL    CR-6330 HISTORY UTIL CARRIED 4 DECIMALS  CR-6330
003200***************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT MOVE-REQUEST-FILE
004200     ASSIGN TO MOVEIN
004300       ORGANIZATION IS LINE SEQUENTIAL
004400       FILE STATUS IS MR-STATUS.
004500 
004600     SELECT YARD-BLOCK-FILE
004700     ASSIGN TO YARDBLK
004800       ORGANIZATION IS LINE SEQUENTIAL
004900       FILE STATUS IS YB-STATUS.
005000 
005100     SELECT YARD-BLOCK-OUT-FILE
005200     ASSIGN TO YARDBLKO
005300       ORGANIZATION IS LINE SEQUENTIAL
005400       FILE STATUS IS YO-STATUS.
005500 
005600     SELECT CONTAINER-MOVE-FILE
005700     ASSIGN TO MOVELOG
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       FILE STATUS IS ML-STATUS.
006000 
006100     SELECT YARD-UTIL-HISTORY-FILE
006200     ASSIGN TO HISTLOG
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       FILE STATUS IS HL-STATUS.
006500 
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  MOVE-REQUEST-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 30 CHARACTERS
007200     DATA RECORD IS MOVE-REQUEST-REC.
007300 01  MOVE-REQUEST-REC.
007400     05  MR-FROM-BLOCK            PIC X(10).
007500     05  MR-TO-BLOCK              PIC X(10).
007600     05  MR-TEU                   PIC S9(7) COMP-3.
007700     05  FILLER                   PIC X(6).
007800 01  MOVE-REQUEST-FLAT REDEFINES MOVE-REQUEST-REC PIC X(30).
007900 
008000 FD  YARD-BLOCK-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 50 CHARACTERS
008400     DATA RECORD IS YARD-REC.
008500 01  YARD-REC                     PIC X(50).
008600 
008700 FD  YARD-BLOCK-OUT-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 50 CHARACTERS
009100     DATA RECORD IS YARD-OUT-REC.
009200 01  YARD-OUT-REC                 PIC X(50).
009300 
009400 FD  CONTAINER-MOVE-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 90 CHARACTERS
009800     DATA RECORD IS MOVE-LOG-REC.
009900 01  MOVE-LOG-REC                 PIC X(90).
010000 
010100 FD  YARD-UTIL-HISTORY-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 70 CHARACTERS
010500     DATA RECORD IS HIST-LOG-REC.
010600 01  HIST-LOG-REC                 PIC X(70).
010700 
010800 WORKING-STORAGE SECTION.
010900 01  FILE-STATUS-CODES.
011000     05  MR-STATUS               PIC X(2).
011100         88  MR-OK                    VALUE '00'.
011200         88  MR-EOF                   VALUE '10'.
011300     05  YB-STATUS               PIC X(2).
011400         88  YB-EOF                   VALUE '10'.
011500     05  YO-STATUS               PIC X(2).
011600     05  ML-STATUS               PIC X(2).
011700     05  HL-STATUS               PIC X(2).
011800     05  FILLER                  PIC X(2).
011900 
012000 77  MORE-MOVES-SW               PIC X(1)  VALUE 'N'.
012100     88  NO-MORE-MOVES                VALUE 'Y'.
012200 77  MORE-YARD-SW                PIC X(1)  VALUE 'N'.
012300     88  NO-MORE-YARD-BLOCKS          VALUE 'Y'.
012400 77  MOVE-REJECTED-SW            PIC X(1)  VALUE 'N'.
012500     88  MOVE-REJECTED                VALUE 'Y'.
012600 77  YARD-TAB-COUNT              PIC S9(4) COMP VALUE 0.
012700 77  FROM-TAB-IDX                PIC S9(4) COMP VALUE 0.
012800 77  TO-TAB-IDX                  PIC S9(4) COMP VALUE 0.
012900 77  SEQ-SUFFIX                  PIC S9(4) COMP VALUE 0.
013000 77  RECS-ACCEPTED               PIC S9(4) COMP VALUE 0.
013100 77  RECS-REJECTED               PIC S9(4) COMP VALUE 0.
013200 77  WS-BLOCK-IDX                PIC S9(4) COMP VALUE 0.
013300 
013400 COPY YARDREC.
013500 COPY MOVEREC.
013600 
013700*** YARD BLOCK MASTER, HELD ENTIRELY IN STORAGE FOR THE RUN -
013800*** THE MASTER IS SMALL (ONE ROW PER YARD BLOCK) AND EVERY MOVE
013900*** MAY TOUCH IT, SO A REWRITE-IN-PLACE TABLE BEATS RE-READING
014000*** THE FILE MOVE BY MOVE.  REWRITTEN TO YARD-BLOCK-OUT-FILE
014100*** WHOLESALE AT 900-CLEANUP.
014200 01  YARD-WORK-TABLE.
014300     05  YARD-TAB OCCURS 500 TIMES INDEXED BY YT-IDX.
014400         10  YT-BLOCK-CODE        PIC X(10).
014500         10  YT-CATEGORY          PIC X(10).
014600         10  YT-CAPACITY          PIC S9(7) COMP-3.
014700         10  YT-CURRENT-COUNT     PIC S9(7) COMP-3.
014800         10  YT-UTILIZATION       PIC S9(3)V9(1) COMP-3.
014900         10  YT-STATUS            PIC X(8).
015000         10  FILLER               PIC X(2).
015100 
015200 01  MOVE-WORK-FIELDS.
015300     05  MOVE-TEU-IN              PIC S9(7) COMP-3.
015400     05  MOVE-FROM-IN             PIC X(10).
015500     05  MOVE-TO-IN               PIC X(10).
015600     05  NOW-ISO                  PIC X(20).
015700     05  SUM-UTIL                 PIC S9(5)V9(1) COMP-3.
015800     05  AVG-UTIL                 PIC S9(3)V9(4) COMP-3.
015900     05  FILLER                   PIC X(1).
016000 
016100 01  HIST-RECORD.
016200     05  HIST-ID                  PIC X(36).
016300     05  HIST-TIME                PIC X(20).
016400     05  HIST-UTILIZATION         PIC S9(3)V9(4) COMP-3.
016500     05  HIST-THRESHOLD           PIC S9(3)V9(1) COMP-3
016600                                       VALUE 95.0.
016700     05  FILLER                   PIC X(7).
016800 
016900*** FUNCTION CURRENT-DATE RAW RESULT, BROKEN OUT BY REDEFINES
017000 01  WS-NOW-RAW                   PIC X(21).
017100 01  WS-NOW-FIELDS REDEFINES WS-NOW-RAW.
017200     05  WS-NOW-DATE.
017300         10  WS-NOW-YEAR          PIC 9(4).
017400         10  WS-NOW-MONTH         PIC 9(2).
017500         10  WS-NOW-DAY           PIC 9(2).
017600     05  WS-NOW-TIME.
017700         10  WS-NOW-HH            PIC 9(2).
017800         10  WS-NOW-MI            PIC 9(2).
017900         10  WS-NOW-SS            PIC 9(2).
018000     05  FILLER                   PIC X(7).
018100 
018200*** OUTPUT ISO-8601 TEXT BUILT VIA REDEFINES MOVES, SAME HABIT
018300*** AS SRGDETCT - SEE 010-CAPTURE-NOW
018400 01  WS-ISO-OUT-TEXT              PIC X(20) VALUE SPACES.
018500 01  WS-ISO-OUT-FIELDS REDEFINES WS-ISO-OUT-TEXT.
018600     05  WS-OUT-YEAR              PIC 9(4).
018700     05  WS-OUT-DASH1             PIC X(1).
018800     05  WS-OUT-MONTH             PIC 9(2).
018900     05  WS-OUT-DASH2             PIC X(1).
019000     05  WS-OUT-DAY               PIC 9(2).
019100     05  WS-OUT-TEE               PIC X(1).
019200     05  WS-OUT-HH                PIC 9(2).
019300     05  WS-OUT-COLON1            PIC X(1).
019400     05  WS-OUT-MI                PIC 9(2).
019500     05  WS-OUT-COLON2            PIC X(1).
019600     05  WS-OUT-SS                PIC 9(2).
019700     05  WS-OUT-ZEE               PIC X(1).
019800 
019900 01  WS-UUID-SEED                 PIC X(8)  VALUE 'YARDMOVE'.
020000 
020100 PROCEDURE DIVISION.
020200     PERFORM 000-HOUSEKEEPING     THRU 000-EXIT.
020300     PERFORM 100-MAINLINE         THRU 100-EXIT
020400             UNTIL NO-MORE-MOVES.
020500     PERFORM 900-CLEANUP          THRU 900-EXIT.
020600     MOVE +0 TO RETURN-CODE.
020700     GOBACK.
020800 
020900 000-HOUSEKEEPING.
021000     DISPLAY 'YARDMOVE - HOUSEKEEPING'.
021100     OPEN INPUT MOVE-REQUEST-FILE.
021200     OPEN INPUT YARD-BLOCK-FILE.
021300     OPEN OUTPUT CONTAINER-MOVE-FILE.
021400     OPEN OUTPUT YARD-UTIL-HISTORY-FILE.
021500     PERFORM 010-CAPTURE-NOW      THRU 010-EXIT.
021600     PERFORM 020-LOAD-YARD-TABLE  THRU 020-EXIT.
021700     PERFORM 110-READ-MOVE-REQ    THRU 110-EXIT.
021800 000-EXIT.
021900     EXIT.
022000 
022100 010-CAPTURE-NOW.
022200     MOVE FUNCTION CURRENT-DATE TO WS-NOW-RAW.
022300     MOVE WS-NOW-YEAR  TO WS-OUT-YEAR.
022400     MOVE WS-NOW-MONTH TO WS-OUT-MONTH.
022500     MOVE WS-NOW-DAY   TO WS-OUT-DAY.
022600     MOVE WS-NOW-HH    TO WS-OUT-HH.
022700     MOVE WS-NOW-MI    TO WS-OUT-MI.
022800     MOVE WS-NOW-SS    TO WS-OUT-SS.
022900     MOVE '-' TO WS-OUT-DASH1 WS-OUT-DASH2.
023000     MOVE 'T' TO WS-OUT-TEE.
023100     MOVE ':' TO WS-OUT-COLON1 WS-OUT-COLON2.
023200     MOVE 'Z' TO WS-OUT-ZEE.
023300     MOVE WS-ISO-OUT-TEXT TO NOW-ISO.
023400 010-EXIT.
023500     EXIT.
023600 
023700 020-LOAD-YARD-TABLE.
023800     PERFORM 021-READ-YARD-BLOCK THRU 021-EXIT.
023900     PERFORM 022-STORE-YARD-ROW THRU 022-EXIT
024000             UNTIL NO-MORE-YARD-BLOCKS.
024100     CLOSE YARD-BLOCK-FILE.
024200 020-EXIT.
024300     EXIT.
024400 
024500 022-STORE-YARD-ROW.
024600     ADD +1 TO YARD-TAB-COUNT.
024700     SET YT-IDX TO YARD-TAB-COUNT.
024800     MOVE YARD-BLOCK-CODE     TO YT-BLOCK-CODE (YT-IDX).
024900     MOVE YARD-BLOCK-CATEGORY TO YT-CATEGORY (YT-IDX).
025000     MOVE YARD-CAPACITY       TO YT-CAPACITY (YT-IDX).
025100     MOVE YARD-CURRENT-COUNT  TO YT-CURRENT-COUNT (YT-IDX).
025200     MOVE YARD-UTILIZATION    TO YT-UTILIZATION (YT-IDX).
025300     MOVE YARD-BLOCK-STATUS   TO YT-STATUS (YT-IDX).
025400     PERFORM 021-READ-YARD-BLOCK THRU 021-EXIT.
025500 022-EXIT.
025600     EXIT.
025700 
025800 021-READ-YARD-BLOCK.
025900     READ YARD-BLOCK-FILE INTO YARD-RECORD
026000         AT END
026100             MOVE 'Y' TO MORE-YARD-SW
026200             GO TO 021-EXIT
026300     END-READ.
026400 021-EXIT.
026500     EXIT.
026600 
026700 100-MAINLINE.
026800     MOVE 'N' TO MOVE-REJECTED-SW.
026900     MOVE MR-FROM-BLOCK TO MOVE-FROM-IN.
027000     MOVE MR-TO-BLOCK   TO MOVE-TO-IN.
027100     MOVE MR-TEU        TO MOVE-TEU-IN.
027200 
027300     PERFORM 120-VALIDATE-TEU     THRU 120-EXIT.
027400     IF NOT MOVE-REJECTED
027500         PERFORM 110-FIND-BLOCKS  THRU 110A-EXIT
027600     END-IF.
027700     IF NOT MOVE-REJECTED
027800         PERFORM 130-APPLY-MOVE       THRU 130-EXIT
027900         PERFORM 140-RECALC-STATUS    THRU 140-EXIT
028000         PERFORM 150-WRITE-MOVE-LOG   THRU 150-EXIT
028100         PERFORM 160-WRITE-HIST-SNAP  THRU 160-EXIT
028200         ADD +1 TO RECS-ACCEPTED
028300     ELSE
028400         ADD +1 TO RECS-REJECTED
028500     END-IF.
028600 
028700     PERFORM 110-READ-MOVE-REQ THRU 110-EXIT.
028800 100-EXIT.
028900     EXIT.
029000 
029100 110-READ-MOVE-REQ.
029200     READ MOVE-REQUEST-FILE
029300         AT END
029400             MOVE 'Y' TO MORE-MOVES-SW
029500             GO TO 110-EXIT
029600     END-READ.
029700 110-EXIT.
029800     EXIT.
029900 
030000 120-VALIDATE-TEU.
030100*** TEU MUST BE > 0 OR THE WHOLE REQUEST IS REJECTED - CR-0240
030200     IF MOVE-TEU-IN NOT > 0
030300         DISPLAY 'YARDMOVE - REJECTED, TEU NOT POSITIVE'
030400         MOVE 'Y' TO MOVE-REJECTED-SW
030500     END-IF.
030600 120-EXIT.
030700     EXIT.
030800 
030900 110-FIND-BLOCKS.
031000     MOVE 0 TO FROM-TAB-IDX.
031100     MOVE 0 TO TO-TAB-IDX.
031200     PERFORM 115-SCAN-ONE-BLOCK THRU 115-EXIT
031300             VARYING YT-IDX FROM 1 BY 1
031400             UNTIL YT-IDX > YARD-TAB-COUNT.
031500     IF FROM-TAB-IDX = 0 OR TO-TAB-IDX = 0
031600         DISPLAY 'YARDMOVE - REJECTED, BLOCK CODE NOT FOUND'
031700         MOVE 'Y' TO MOVE-REJECTED-SW
031800     END-IF.
031900 110A-EXIT.
032000     EXIT.
032100 
032200 115-SCAN-ONE-BLOCK.
032300     IF YT-BLOCK-CODE (YT-IDX) = MOVE-FROM-IN
032400         SET FROM-TAB-IDX TO YT-IDX
032500     END-IF.
032600     IF YT-BLOCK-CODE (YT-IDX) = MOVE-TO-IN
032700         SET TO-TAB-IDX TO YT-IDX
032800     END-IF.
032900 115-EXIT.
033000     EXIT.
033100 
033200 130-APPLY-MOVE.
033300*** SOURCE BLOCK CLAMPED AT ZERO, DESTINATION UNCLAMPED - CR-0318
033400     COMPUTE YT-CURRENT-COUNT (FROM-TAB-IDX) =
033500         YT-CURRENT-COUNT (FROM-TAB-IDX) - MOVE-TEU-IN.
033600     IF YT-CURRENT-COUNT (FROM-TAB-IDX) < 0
033700         MOVE 0 TO YT-CURRENT-COUNT (FROM-TAB-IDX)
033800     END-IF.
033900     COMPUTE YT-CURRENT-COUNT (TO-TAB-IDX) =
034000         YT-CURRENT-COUNT (TO-TAB-IDX) + MOVE-TEU-IN.
034100 130-EXIT.
034200     EXIT.
034300 
034400 140-RECALC-STATUS.
034500     MOVE FROM-TAB-IDX TO WS-BLOCK-IDX.
034600     PERFORM 145-CALC-UTIL-STATUS THRU 145-EXIT.
034700     MOVE TO-TAB-IDX TO WS-BLOCK-IDX.
034800     PERFORM 145-CALC-UTIL-STATUS THRU 145-EXIT.
034900 140-EXIT.
035000     EXIT.
035100 
035200 145-CALC-UTIL-STATUS.
035300*** UTILIZATION = CURRENT-COUNT * 100.0 / CAPACITY, ROUNDED TO
035400*** ONE DECIMAL; ZERO CAPACITY YIELDS ZERO, NOT A DIVIDE ERROR.
035500*** STATUS CHECKED CRITICAL FIRST, THEN WARNING, ELSE NORMAL.
035600*** WS-BLOCK-IDX IS SET BY THE CALLING PARAGRAPH BEFORE PERFORM.
035700     SET YT-IDX TO WS-BLOCK-IDX.
035800     IF YT-CAPACITY (YT-IDX) = 0
035900         MOVE 0 TO YT-UTILIZATION (YT-IDX)
036000     ELSE
036100         COMPUTE YT-UTILIZATION (YT-IDX) ROUNDED =
036200             YT-CURRENT-COUNT (YT-IDX) * 100.0 /
036300                 YT-CAPACITY (YT-IDX)
036400     END-IF.
036500     EVALUATE TRUE
036600         WHEN YT-UTILIZATION (YT-IDX) >= 95.0
036700             MOVE 'critical' TO YT-STATUS (YT-IDX)
036800         WHEN YT-UTILIZATION (YT-IDX) >= 80.0
036900             MOVE 'warning'  TO YT-STATUS (YT-IDX)
037000         WHEN OTHER
037100             MOVE 'normal'   TO YT-STATUS (YT-IDX)
037200     END-EVALUATE.
037300 145-EXIT.
037400     EXIT.
037500 
037600 150-WRITE-MOVE-LOG.
037700     ADD +1 TO SEQ-SUFFIX.
037800     STRING WS-UUID-SEED '-MOVE-' SEQ-SUFFIX
037900             DELIMITED BY SIZE INTO MOVE-LOG-ID.
038000     MOVE MOVE-FROM-IN      TO MOVE-LOG-FROM-BLOCK.
038100     MOVE MOVE-TO-IN        TO MOVE-LOG-TO-BLOCK.
038200     MOVE MOVE-TEU-IN       TO MOVE-LOG-TEU.
038300     MOVE NOW-ISO           TO MOVE-LOG-TS.
038400     WRITE MOVE-LOG-REC FROM MOVE-LOG-RECORD.
038500 150-EXIT.
038600     EXIT.
038700 
038800 160-WRITE-HIST-SNAP.
038900*** AVERAGE UTILIZATION ACROSS ALL YARD BLOCKS, POST-MOVE
039000     MOVE 0 TO SUM-UTIL.
039100     PERFORM 165-SUM-ONE-BLOCK THRU 165-EXIT
039200             VARYING YT-IDX FROM 1 BY 1
039300             UNTIL YT-IDX > YARD-TAB-COUNT.
039400     COMPUTE AVG-UTIL ROUNDED = SUM-UTIL / YARD-TAB-COUNT.
039500 
039600     ADD +1 TO SEQ-SUFFIX.
039700     STRING WS-UUID-SEED '-HIST-' SEQ-SUFFIX
039800             DELIMITED BY SIZE INTO HIST-ID.
039900     MOVE NOW-ISO           TO HIST-TIME.
040000     MOVE AVG-UTIL          TO HIST-UTILIZATION.
040100     MOVE 95.0              TO HIST-THRESHOLD.
040200     WRITE HIST-LOG-REC FROM HIST-RECORD.
040300 160-EXIT.
040400     EXIT.
040500 
040600 165-SUM-ONE-BLOCK.
040700     ADD YT-UTILIZATION (YT-IDX) TO SUM-UTIL.
040800 165-EXIT.
040900     EXIT.
041000 
041100 900-CLEANUP.
041200*** REWRITE THE WHOLE YARD BLOCK MASTER FROM THE IN-MEMORY TABLE
041300     OPEN OUTPUT YARD-BLOCK-OUT-FILE.
041400     PERFORM 905-REWRITE-ONE-BLOCK THRU 905-EXIT
041500             VARYING YT-IDX FROM 1 BY 1
041600             UNTIL YT-IDX > YARD-TAB-COUNT.
041700     CLOSE YARD-BLOCK-OUT-FILE.
041800     CLOSE MOVE-REQUEST-FILE.
041900     CLOSE CONTAINER-MOVE-FILE.
042000     CLOSE YARD-UTIL-HISTORY-FILE.
042100     DISPLAY 'YARDMOVE - MOVES ACCEPTED: ' RECS-ACCEPTED.
042200     DISPLAY 'YARDMOVE - MOVES REJECTED: ' RECS-REJECTED.
042300 900-EXIT.
042400     EXIT.
042500 
042600 905-REWRITE-ONE-BLOCK.
042700     MOVE YT-BLOCK-CODE (YT-IDX)     TO YARD-BLOCK-CODE.
042800     MOVE YT-CATEGORY (YT-IDX)       TO YARD-BLOCK-CATEGORY.
042900     MOVE YT-CAPACITY (YT-IDX)       TO YARD-CAPACITY.
043000     MOVE YT-CURRENT-COUNT (YT-IDX)  TO YARD-CURRENT-COUNT.
043100     MOVE YT-UTILIZATION (YT-IDX)    TO YARD-UTILIZATION.
043200     MOVE YT-STATUS (YT-IDX)         TO YARD-BLOCK-STATUS.
043300     WRITE YARD-OUT-REC FROM YARD-RECORD.
043400 905-EXIT.
043500     EXIT.
