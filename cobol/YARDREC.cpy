000100******************************************************************
000200*    YARDREC  --  YARD BLOCK MASTER RECORD                      *
000300*    SHARED BY SRGDETCT, YARDMOVE, DASHBORD                     *
000400*    ONE 01-LEVEL PER YARD BLOCK, KEYED BY BLOCK-CODE (UNIQUE)   *
000500******************************************************************
000600*    10/14/86  R.DELGADO   ORIGINAL CUT FOR YARD BLOCK MASTER         ORIG
000700*    03/02/99  T.VANCE     Y2K SWEEP - NO DATE FIELDS, NO CHANGE       Y2K
000800*    11/09/07  S.PRUITT    CR-5120 ADDED BLOCK-STATUS DERIVED BYTE CR-5120
000900******************************************************************
001000 01  YARD-RECORD.
001100     05  YARD-BLOCK-CODE             PIC X(10).
001200     05  YARD-BLOCK-CATEGORY         PIC X(10).
001300         88  YARD-CAT-STANDARD            VALUE 'Standard'.
001400         88  YARD-CAT-REEFER              VALUE 'Reefer'.
001500         88  YARD-CAT-HAZARD              VALUE 'Hazard'.
001600     05  YARD-CAPACITY               PIC S9(7)      COMP-3.
001700     05  YARD-CURRENT-COUNT          PIC S9(7)      COMP-3.
001800     05  YARD-UTILIZATION            PIC S9(3)V9(1) COMP-3.
001900     05  YARD-BLOCK-STATUS           PIC X(8).
002000         88  YARD-STAT-NORMAL             VALUE 'normal'.
002100         88  YARD-STAT-WARNING            VALUE 'warning'.
002200         88  YARD-STAT-CRITICAL           VALUE 'critical'.
002300     05  FILLER                      PIC X(11).
