000100*-----------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*-----------------------------------------------------------
000400 PROGRAM-ID.    GRAFBKT.
000500 AUTHOR.        T.VANCE.
000600 INSTALLATION.  PORT DATA CENTER.
000700 DATE-WRITTEN.  04/02/91.
000800 DATE-COMPILED. 04/02/91.
000900 SECURITY.      NON-CONFIDENTIAL.
001000***************************************************************
001100*  GRAFBKT - ARRIVAL / TEU GRAPH BUCKETING
001200*
001300*  TAKES A FROM/TO WINDOW OFF THE PARAMETER CARD, READS THE
001400*  VESSEL SCHEDULE FOR ARRIVALS FALLING IN THAT WINDOW, GROUPS
001500*  THEM INTO ONE-HOUR BUCKETS, AND WRITES ONE GRAPH POINT PER
001600*  BUCKET (INCLUDING EMPTY ONES) FOR THE OPERATIONS SCREEN'S
001700*  ARRIVAL/TEU CHART.
001800*
001900*------------------------------ CHANGE LOG ---------------------
002000*  04/02/91  T.VANCE      ORIGINAL CUT - HOURLY ARRIVAL COUNT         ORIG
002100*                         ONLY, NO TEU
002200*  08/06/92  T.VANCE      CR-1342 ADDED PROJECTED-TEU PER BUCKET   CR-1342
002300*  03/02/99  M.OKAFOR     Y2K - NOW CAPTURED VIA FUNCTION              Y2K
002400*                         CURRENT-DATE WHERE NEEDED, 4-DIGIT
002500*                         YEAR THROUGHOUT, WINDOW STILL CARD-FED
002600*  11/09/01  M.OKAFOR     CR-2292 EMPTY BUCKETS NOW WRITTEN WITH   CR-2292
002700*                         ZERO COUNTS INSTEAD OF BEING SKIPPED
002800*  06/18/04  M.OKAFOR     CR-2957 REJECTS CARD WITH FROM NOT       CR-2957
002900*                         STRICTLY BEFORE TO - NO ROWS WRITTEN
002950*  09/12/11  D.KESTER     CR-6512 WINDOW MEMBERSHIP TEST NOW      CR-6512
002960*                         COMPARED AT MINUTE RESOLUTION - BUCKET
002970*                         LABELS AND WALK STAY HOURLY PER SPEC,
002980*                         ONLY THE IN/OUT-OF-WINDOW TEST CHANGED
003000***************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT WINDOW-PARM-FILE
004000     ASSIGN TO GRAFPARM
004100       ORGANIZATION IS LINE SEQUENTIAL
004200       FILE STATUS IS WP-STATUS.
004300 
004400     SELECT VESSEL-FILE
004500     ASSIGN TO VESSEL
004600       ORGANIZATION IS LINE SEQUENTIAL
004700       FILE STATUS IS VS-STATUS.
004800 
004900     SELECT GRAPH-POINT-FILE
005000     ASSIGN TO GRAFOUT
005100       ORGANIZATION IS LINE SEQUENTIAL
005200       FILE STATUS IS GP-STATUS.
005300 
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  WINDOW-PARM-FILE
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 44 CHARACTERS
006000     DATA RECORD IS WINDOW-PARM-REC.
006100 01  WINDOW-PARM-REC.
006200     05  WP-FROM-TS               PIC X(20).
006300     05  WP-TO-TS                 PIC X(20).
006400     05  FILLER                   PIC X(4).
006500 01  WINDOW-PARM-FLAT REDEFINES WINDOW-PARM-REC PIC X(44).
006600 
006700 FD  VESSEL-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 200 CHARACTERS
007100     DATA RECORD IS VESSEL-REC.
007200 01  VESSEL-REC                   PIC X(200).
007300 
007400 FD  GRAPH-POINT-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 40 CHARACTERS
007800     DATA RECORD IS GRAPH-POINT-OUT-REC.
007900 01  GRAPH-POINT-OUT-REC          PIC X(40).
008000 
008100 WORKING-STORAGE SECTION.
008200 01  FILE-STATUS-CODES.
008300     05  WP-STATUS               PIC X(2).
008400     05  VS-STATUS               PIC X(2).
008500         88  VS-OK                    VALUE '00'.
008600         88  VS-EOF                   VALUE '10'.
008700     05  GP-STATUS               PIC X(2).
008800     05  FILLER                  PIC X(2).
008900 
009000 77  MORE-VESSELS-SW             PIC X(1)  VALUE 'N'.
009100     88  NO-MORE-VESSELS              VALUE 'Y'.
009200 77  WINDOW-VALID-SW             PIC X(1)  VALUE 'Y'.
009300     88  WINDOW-IS-VALID               VALUE 'Y'.
009400     88  WINDOW-IS-INVALID             VALUE 'N'.
009500 
009600 77  VESL-TAB-COUNT              PIC S9(4) COMP VALUE 0.
009700 77  VT-IDX-SAVE                 PIC S9(4) COMP VALUE 0.
009800 
009900*** IN-WINDOW VESSEL ARRIVALS - LOADED ONCE, THEN RE-SCANNED
010000*** ONCE PER OUTPUT BUCKET (SEE 400 BELOW)
010100 01  VESL-WORK-TABLE.
010200     05  VESL-TAB OCCURS 500 TIMES INDEXED BY VT-IDX.
010300         10  VT-ETA-HOURS         PIC S9(9) COMP-3.
010400         10  VT-TEU               PIC S9(7) COMP-3.
010500         10  FILLER               PIC X(2).
010600 
010700 01  WINDOW-FIELDS.
010800     05  FROM-HOURS               PIC S9(9)  COMP-3.
010810     05  TO-HOURS                 PIC S9(9)  COMP-3.
010820     05  CUR-HOURS                PIC S9(9)  COMP-3.
010830     05  FROM-MINUTES             PIC S9(10) COMP-3.
010840     05  TO-MINUTES               PIC S9(10) COMP-3.
011100     05  BUCKET-ARRIVALS          PIC S9(5) COMP-3.
011200     05  BUCKET-TEU               PIC S9(7) COMP-3.
011300     05  FILLER                   PIC X(1).
011400 
011500 COPY VESLREC.
011600 
011700 01  GRAPH-POINT-RECORD.
011800     05  BUCKET-LABEL             PIC X(20).
011900     05  ARRIVALS                 PIC S9(5) COMP-3.
012000     05  PROJECTED-TEU            PIC S9(7) COMP-3.
012100     05  FILLER                   PIC X(13).
012200 
012300*** GENERAL ISO-8601 TEXT WORK AREA - PARSED VIA REDEFINES INTO
012400*** ITS COMPONENT DIGITS, NO STRING/UNSTRING NEEDED ON THE WAY IN
012500 01  WS-ISO-TEXT                  PIC X(20).
012600 01  WS-ISO-FIELDS REDEFINES WS-ISO-TEXT.
012700     05  WS-ISO-YEAR              PIC 9(4).
012800     05  WS-ISO-DASH1             PIC X(1).
012900     05  WS-ISO-MONTH             PIC 9(2).
013000     05  WS-ISO-DASH2             PIC X(1).
013100     05  WS-ISO-DAY               PIC 9(2).
013200     05  WS-ISO-TEE               PIC X(1).
013300     05  WS-ISO-HH                PIC 9(2).
013400     05  WS-ISO-COLON1            PIC X(1).
013500     05  WS-ISO-MI                PIC 9(2).
013600     05  WS-ISO-COLON2            PIC X(1).
013700     05  WS-ISO-SS                PIC 9(2).
013800     05  WS-ISO-ZEE               PIC X(1).
013900 
014000*** OUTPUT ISO-8601 TEXT IS BUILT VIA REDEFINES MOVES - MINUTES
014100*** AND SECONDS ARE ALWAYS ZERO SINCE A BUCKET LABEL IS ALWAYS
014200*** TRUNCATED TO THE HOUR
014300 01  WS-ISO-OUT-TEXT              PIC X(20) VALUE SPACES.
014400 01  WS-ISO-OUT-FIELDS REDEFINES WS-ISO-OUT-TEXT.
014500     05  WS-OUT-YEAR              PIC 9(4).
014600     05  WS-OUT-DASH1             PIC X(1).
014700     05  WS-OUT-MONTH             PIC 9(2).
014800     05  WS-OUT-DASH2             PIC X(1).
014900     05  WS-OUT-DAY               PIC 9(2).
015000     05  WS-OUT-TEE               PIC X(1).
015100     05  WS-OUT-HH                PIC 9(2).
015200     05  WS-OUT-COLON1            PIC X(1).
015300     05  WS-OUT-MI                PIC 9(2).
015400     05  WS-OUT-COLON2            PIC X(1).
015500     05  WS-OUT-SS                PIC 9(2).
015600     05  WS-OUT-ZEE               PIC X(1).
015700 
015800*** DATE-TO-DAY-NUMBER WORK AREA - THE SHOP HAS NO INTRINSIC
015900*** DATE FUNCTIONS ON THIS PLATFORM, SO 930/940 BELOW WALK THE
016000*** STANDARD CIVIL-DATE <-> DAY-NUMBER CONVERSION BY HAND, ONE
016100*** DIVISION PER COMPUTE SO EACH TRUNCATES THE WAY THE ALGORITHM
016200*** REQUIRES - SEE CR-7742 ON THE SURGE STEP FOR THE SAME METHOD
016300 01  WS-DATE-INT-WORK.
016400     05  WS-DAY-INT               PIC S9(9)  COMP-3.
016410     05  WS-TOTAL-MINUTES         PIC S9(10) COMP-3.
016420     05  WS-NEW-DAY-INT           PIC S9(9)  COMP-3.
016430     05  WS-NEW-HH                PIC S9(3)  COMP-3.
016800     05  WS-CIV-YEAR              PIC S9(9) COMP-3.
016900     05  WS-CIV-MONTH             PIC S9(9) COMP-3.
017000     05  WS-CIV-DAY               PIC S9(9) COMP-3.
017100     05  WS-JDN-A                 PIC S9(9) COMP-3.
017200     05  WS-JDN-B                 PIC S9(9) COMP-3.
017300     05  WS-JDN-C                 PIC S9(9) COMP-3.
017400     05  WS-JDN-D                 PIC S9(9) COMP-3.
017500     05  WS-JDN-E                 PIC S9(9) COMP-3.
017600     05  WS-JDN-M                 PIC S9(9) COMP-3.
017700     05  WS-JDN-Y                 PIC S9(9) COMP-3.
017800     05  WS-JDN-TERM1             PIC S9(9) COMP-3.
017900     05  WS-JDN-TERM2             PIC S9(9) COMP-3.
018000     05  WS-JDN-TERM3             PIC S9(9) COMP-3.
018100     05  WS-JDN-TERM4             PIC S9(9) COMP-3.
018200     05  FILLER                   PIC X(1).
018300 
018400 PROCEDURE DIVISION.
018500     PERFORM 000-HOUSEKEEPING    THRU 000-EXIT.
018600     IF WINDOW-IS-VALID
018700         PERFORM 200-LOAD-VESSELS    THRU 200-EXIT
018800         PERFORM 400-EMIT-BUCKETS    THRU 400-EXIT
018900     END-IF.
019000     PERFORM 900-CLEANUP         THRU 900-EXIT.
019100     MOVE +0 TO RETURN-CODE.
019200     GOBACK.
019300 
019400 000-HOUSEKEEPING.
019500     DISPLAY 'GRAFBKT - HOUSEKEEPING'.
019600     OPEN INPUT WINDOW-PARM-FILE.
019700     READ WINDOW-PARM-FILE
019800         AT END
019900             MOVE 'N' TO WINDOW-VALID-SW
020000     END-READ.
020100     CLOSE WINDOW-PARM-FILE.
020200     PERFORM 100-VALIDATE-WINDOW THRU 100-EXIT.
020300     IF WINDOW-IS-VALID
020400         OPEN INPUT VESSEL-FILE
020500         OPEN OUTPUT GRAPH-POINT-FILE
020600     END-IF.
020700 000-EXIT.
020800     EXIT.
020900 
021000 100-VALIDATE-WINDOW.
021100*** ISO-8601 TEXT SORTS THE SAME AS THE TIMESTAMPS IT REPRESENTS
021200*** WHEN EVERY FIELD IS FIXED-WIDTH AND ZERO-PADDED, SO A STRAIGHT
021300*** ALPHABETIC COMPARE IS SAFE HERE - NO NEED TO CONVERT TO HOURS
021400*** JUST TO REJECT A BAD CARD - CR-2957
021500     IF WINDOW-IS-INVALID
021600         GO TO 100-EXIT
021700     END-IF.
021800     IF WP-FROM-TS = SPACES OR WP-TO-TS = SPACES
021900         MOVE 'N' TO WINDOW-VALID-SW
022000         GO TO 100-EXIT
022100     END-IF.
022200     IF WP-FROM-TS NOT LESS THAN WP-TO-TS
022300         MOVE 'N' TO WINDOW-VALID-SW
022400         GO TO 100-EXIT
022500     END-IF.
022600     MOVE WP-FROM-TS TO WS-ISO-TEXT.
022700     PERFORM 910-ISO-TO-MINUTES THRU 910-EXIT.
022710     MOVE WS-TOTAL-MINUTES TO FROM-MINUTES.
022720     COMPUTE FROM-HOURS = FROM-MINUTES / 60.
022900     MOVE WP-TO-TS TO WS-ISO-TEXT.
023000     PERFORM 910-ISO-TO-MINUTES THRU 910-EXIT.
023010     MOVE WS-TOTAL-MINUTES TO TO-MINUTES.
023020     COMPUTE TO-HOURS = TO-MINUTES / 60.
023200 100-EXIT.
023300     EXIT.
023400 
023500 200-LOAD-VESSELS.
023600     PERFORM 210-READ-VESSEL     THRU 210-EXIT.
023700     PERFORM 205-STORE-IF-IN-WIN THRU 205-EXIT
023800             UNTIL NO-MORE-VESSELS.
023900     CLOSE VESSEL-FILE.
024000 200-EXIT.
024100     EXIT.
024200 
024300 205-STORE-IF-IN-WIN.
024400     IF VESL-ETA NOT = SPACES
024500         MOVE VESL-ETA TO WS-ISO-TEXT
024600         PERFORM 910-ISO-TO-MINUTES THRU 910-EXIT
024610*** MEMBERSHIP IS TESTED AT MINUTE RESOLUTION AGAINST THE
024620*** LITERAL FROM/TO INSTANT - SEE CR-6512 - THE BUCKET KEY
024630*** BELOW STAYS HOUR-TRUNCATED, ONLY THE FILTER CHANGED
024700         IF WS-TOTAL-MINUTES >= FROM-MINUTES
024800                 AND WS-TOTAL-MINUTES < TO-MINUTES
024900             ADD +1 TO VESL-TAB-COUNT
025000             SET VT-IDX TO VESL-TAB-COUNT
025100             COMPUTE VT-ETA-HOURS (VT-IDX) =
025110                 WS-TOTAL-MINUTES / 60
025200             MOVE VESL-EXPECTED-TEU   TO VT-TEU (VT-IDX)
025300         END-IF
025400     END-IF.
025500     PERFORM 210-READ-VESSEL     THRU 210-EXIT.
025600 205-EXIT.
025700     EXIT.
025800 
025900 210-READ-VESSEL.
026000     READ VESSEL-FILE INTO VESL-RECORD
026100         AT END
026200             MOVE 'Y' TO MORE-VESSELS-SW
026300             GO TO 210-EXIT
026400     END-READ.
026500 210-EXIT.
026600     EXIT.
026700 
026800 400-EMIT-BUCKETS.
026900     MOVE FROM-HOURS TO CUR-HOURS.
027000     PERFORM 410-EMIT-ONE-BUCKET THRU 410-EXIT
027100             UNTIL CUR-HOURS > TO-HOURS.
027200 400-EXIT.
027300     EXIT.
027400 
027500 410-EMIT-ONE-BUCKET.
027600     COMPUTE WS-NEW-DAY-INT = CUR-HOURS / 24.
027700     COMPUTE WS-NEW-HH = CUR-HOURS - (WS-NEW-DAY-INT * 24).
027800     PERFORM 940-DAY-NUM-TO-CIVIL THRU 940-EXIT.
027900     MOVE WS-CIV-YEAR  TO WS-OUT-YEAR.
028000     MOVE WS-CIV-MONTH TO WS-OUT-MONTH.
028100     MOVE WS-CIV-DAY   TO WS-OUT-DAY.
028200     MOVE WS-NEW-HH    TO WS-OUT-HH.
028300     MOVE 0            TO WS-OUT-MI WS-OUT-SS.
028400     MOVE '-' TO WS-OUT-DASH1 WS-OUT-DASH2.
028500     MOVE 'T' TO WS-OUT-TEE.
028600     MOVE ':' TO WS-OUT-COLON1 WS-OUT-COLON2.
028700     MOVE 'Z' TO WS-OUT-ZEE.
028800     MOVE WS-ISO-OUT-TEXT TO BUCKET-LABEL.
028900 
029000     MOVE 0 TO BUCKET-ARRIVALS.
029100     MOVE 0 TO BUCKET-TEU.
029200     PERFORM 420-SCAN-ONE-VESL THRU 420-EXIT
029300             VARYING VT-IDX FROM 1 BY 1
029400             UNTIL VT-IDX > VESL-TAB-COUNT.
029500     MOVE BUCKET-ARRIVALS TO ARRIVALS.
029600     MOVE BUCKET-TEU      TO PROJECTED-TEU.
029700     WRITE GRAPH-POINT-OUT-REC FROM GRAPH-POINT-RECORD.
029800 
029900     ADD +1 TO CUR-HOURS.
030000 410-EXIT.
030100     EXIT.
030200 
030300 420-SCAN-ONE-VESL.
030400     IF VT-ETA-HOURS (VT-IDX) = CUR-HOURS
030500         ADD +1 TO BUCKET-ARRIVALS
030600         ADD VT-TEU (VT-IDX) TO BUCKET-TEU
030700     END-IF.
030800 420-EXIT.
030900     EXIT.
031000 
031100 900-CLEANUP.
031200     IF WINDOW-IS-VALID
031300         CLOSE GRAPH-POINT-FILE
031400     END-IF.
031500 900-EXIT.
031600     EXIT.
031700 
031800 910-ISO-TO-MINUTES.
031900*** PARSES WS-ISO-TEXT (ALREADY MOVED IN BY THE CALLER) INTO A
031910*** MINUTE-RESOLUTION INTEGER FOR THE WINDOW MEMBERSHIP TEST -
031920*** REWORKED CR-6512 FROM HOUR RESOLUTION - BUCKET LABELS ARE
031930*** STILL TRUNCATED TO THE HOUR SEPARATELY, SEE 410 BELOW
032100     MOVE WS-ISO-YEAR  TO WS-CIV-YEAR.
032200     MOVE WS-ISO-MONTH TO WS-CIV-MONTH.
032300     MOVE WS-ISO-DAY   TO WS-CIV-DAY.
032400     PERFORM 930-CIVIL-TO-DAY-NUM THRU 930-EXIT.
032500     COMPUTE WS-TOTAL-MINUTES =
032510         (WS-DAY-INT * 1440) + (WS-ISO-HH * 60) + WS-ISO-MI.
032600 910-EXIT.
032700     EXIT.
032800 
032900*** MANUAL CIVIL-DATE TO DAY-NUMBER CONVERSION (JULIAN DAY
033000*** NUMBER, FLIEGEL & VAN FLANDERN FORM) - NO INTRINSIC DATE
033100*** FUNCTION ON THIS PLATFORM DOES THIS - EACH DIVISION IS ITS
033200*** OWN COMPUTE STATEMENT SO IT TRUNCATES BEFORE THE NEXT TERM
033300*** IS FORMED - DO NOT COLLAPSE THESE, THE RESULT COMES OUT
033400*** WRONG IF THE DIVISIONS ARE NOT TRUNCATED IN ORDER
033500 930-CIVIL-TO-DAY-NUM.
033600     COMPUTE WS-JDN-A = (14 - WS-CIV-MONTH) / 12.
033700     COMPUTE WS-JDN-Y = WS-CIV-YEAR + 4800 - WS-JDN-A.
033800     COMPUTE WS-JDN-M =
033900         WS-CIV-MONTH + (12 * WS-JDN-A) - 3.
034000     COMPUTE WS-JDN-TERM1 = (153 * WS-JDN-M + 2) / 5.
034100     COMPUTE WS-JDN-TERM2 = 365 * WS-JDN-Y.
034200     COMPUTE WS-JDN-TERM3 = WS-JDN-Y / 4.
034300     COMPUTE WS-JDN-TERM4 = WS-JDN-Y / 100.
034400     COMPUTE WS-DAY-INT =
034500         WS-CIV-DAY + WS-JDN-TERM1 + WS-JDN-TERM2
034600                    + WS-JDN-TERM3 - WS-JDN-TERM4
034700                    + (WS-JDN-Y / 400) - 32045.
034800 930-EXIT.
034900     EXIT.
035000 
035100*** REVERSE OF 930 - DAY NUMBER (IN WS-NEW-DAY-INT) BACK TO A
035200*** CIVIL YEAR/MONTH/DAY, SAME ONE-DIVISION-PER-COMPUTE RULE
035300 940-DAY-NUM-TO-CIVIL.
035400     COMPUTE WS-JDN-A = WS-NEW-DAY-INT + 32044.
035500     COMPUTE WS-JDN-B = ((4 * WS-JDN-A) + 3) / 146097.
035600     COMPUTE WS-JDN-TERM1 = (146097 * WS-JDN-B) / 4.
035700     COMPUTE WS-JDN-C = WS-JDN-A - WS-JDN-TERM1.
035800     COMPUTE WS-JDN-D = ((4 * WS-JDN-C) + 3) / 1461.
035900     COMPUTE WS-JDN-TERM2 = (1461 * WS-JDN-D) / 4.
036000     COMPUTE WS-JDN-E = WS-JDN-C - WS-JDN-TERM2.
036100     COMPUTE WS-JDN-M = ((5 * WS-JDN-E) + 2) / 153.
036200     COMPUTE WS-JDN-TERM3 = ((153 * WS-JDN-M) + 2) / 5.
036300     COMPUTE WS-CIV-DAY = WS-JDN-E - WS-JDN-TERM3 + 1.
036400     COMPUTE WS-JDN-TERM4 = WS-JDN-M / 10.
036500     COMPUTE WS-CIV-MONTH = WS-JDN-M + 3 - (12 * WS-JDN-TERM4).
036600     COMPUTE WS-CIV-YEAR =
036700         (100 * WS-JDN-B) + WS-JDN-D - 4800 + WS-JDN-TERM4.
036800 940-EXIT.
036900     EXIT.
