000100******************************************************************
000200*    ALRTREC  --  ALERT LOG RECORD (APPEND-ONLY)                *
000300*    SHARED BY SRGDETCT (WRITER) AND DASHBORD (READER)          *
000400******************************************************************
000500*    11/09/07  S.PRUITT    ORIGINAL CUT - SURGE-TRIGGERED ALERTS      ORIG
000600*    02/21/11  M.OKAFOR    CR-6330 ADDED SUGGESTION-* BLOCK-MOVE   CR-6330
000700*                          FIELDS FOR THE RELOCATION HINT
000800******************************************************************
000900 01  ALRT-RECORD.
001000     05  ALRT-ID                     PIC X(36).
001100     05  ALRT-SURGE-ID               PIC X(36).
001200     05  ALRT-CREATED-AT             PIC X(20).
001300     05  ALRT-SEVERITY               PIC X(8).
001400         88  ALRT-SEV-LOW                 VALUE 'LOW'.
001500         88  ALRT-SEV-MEDIUM              VALUE 'MEDIUM'.
001600         88  ALRT-SEV-HIGH                VALUE 'HIGH'.
001700         88  ALRT-SEV-CRITICAL            VALUE 'CRITICAL'.
001800     05  ALRT-MESSAGE                PIC X(80).
001900     05  ALRT-ACKNOWLEDGED           PIC X(1).
002000         88  ALRT-ACK-YES                 VALUE 'Y'.
002100         88  ALRT-ACK-NO                  VALUE 'N'.
002200     05  ALRT-SUGGEST-ACTION         PIC X(20).
002300     05  ALRT-SUGGEST-FROM-BLOCK     PIC X(10).
002400     05  ALRT-SUGGEST-TO-BLOCK       PIC X(10).
002500     05  ALRT-SUGGEST-TEU            PIC S9(7)      COMP-3.
002600     05  FILLER                      PIC X(5).
