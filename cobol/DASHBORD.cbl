000100*-----------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*-----------------------------------------------------------
000400 PROGRAM-ID.    DASHBORD.
000500 AUTHOR.        T.VANCE.
000600 INSTALLATION.  PORT DATA CENTER.
000700 DATE-WRITTEN.  03/14/90.
000800 DATE-COMPILED. 03/14/90.
000900 SECURITY.      NON-CONFIDENTIAL.
001000***************************************************************
001100*  DASHBORD - OPERATIONS DASHBOARD KPI ROLLUP
001200*
001300*  READS THE YARD BLOCK MASTER, THE VESSEL SCHEDULE, THE ALERT
001400*  LOG, AND THE CONTAINER MOVE LOG AND ROLLS EACH UP INTO ONE OF
001500*  THE FOUR HEADLINE FIGURES THE DUTY SUPERVISOR'S BOARD SHOWS -
001600*  AVERAGE YARD UTILIZATION, VESSELS WAITING OR BERTHING, OPEN
001700*  ALERT COUNT, AND CONTAINERS MOVED IN THE TRAILING 24 HOURS.
001800*  NO MASTER IS UPDATED - THIS IS A READ-ONLY SUMMARY STEP RUN
001900*  ON DEMAND FOR THE DASHBOARD SCREEN AND PRINTED FOR THE SHIFT
002000*  LOG.
002100*
002200*------------------------------ CHANGE LOG ---------------------
002300*  03/14/90  T.VANCE      ORIGINAL CUT - UTILIZATION AND              ORIG
002400*                         WAITING-VESSEL COUNT ONLY
002500*  08/06/92  T.VANCE      CR-1341 ADDED OPEN ALERT COUNT           CR-1341
002600*  01/19/94  T.VANCE      CR-1503 ADDED 24-HOUR TEU ROLLUP         CR-1503
002700*  03/02/99  M.OKAFOR     Y2K - NOW CAPTURED VIA FUNCTION              Y2K
002800*                         CURRENT-DATE, 4-DIGIT YEAR THROUGHOUT
002900*  11/09/01  M.OKAFOR     CR-2291 BERTHING VESSELS NOW COUNTED     CR-2291
003000*                         ALONGSIDE WAITING PER OPS REQUEST
003100*  06/18/04  M.OKAFOR     CR-2956 WIDENED SHIFT LOG PRINT LINE     CR-2956
003200*  02/21/11  J.FARRELL    CR-6331 AVG UTIL CARRIED 1 DECIMAL ON    CR-6331
003300*                         THE BOARD, MATCHES SCREEN ROUNDING
003310*  09/12/11  D.KESTER     CR-6512 24H TEU ROLLUP REWORKED TO       CR-6512
003320*                         MINUTE RESOLUTION - WHOLE-HOUR COMPARE
003330*                         WAS LETTING MOVES JUST OUTSIDE THE
003340*                         TRAILING 24H WINDOW SLIP THROUGH
003400***************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT YARD-BLOCK-FILE
004400     ASSIGN TO YARDBLK
004500       ORGANIZATION IS LINE SEQUENTIAL
004600       FILE STATUS IS YB-STATUS.
004700 
004800     SELECT VESSEL-FILE
004900     ASSIGN TO VESSEL
005000       ORGANIZATION IS LINE SEQUENTIAL
005100       FILE STATUS IS VS-STATUS.
005200 
005300     SELECT ALERT-FILE
005400     ASSIGN TO ALERTOUT
005500       ORGANIZATION IS LINE SEQUENTIAL
005600       FILE STATUS IS AL-STATUS.
005700 
005800     SELECT CONTAINER-MOVE-FILE
005900     ASSIGN TO MOVELOG
006000       ORGANIZATION IS LINE SEQUENTIAL
006100       FILE STATUS IS ML-STATUS.
006200 
006300     SELECT DASHBOARD-REPORT-FILE
006400     ASSIGN TO PRTLINE
006500       ORGANIZATION IS LINE SEQUENTIAL
006600       FILE STATUS IS DR-STATUS.
006700 
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  YARD-BLOCK-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 50 CHARACTERS
007400     DATA RECORD IS YARD-REC.
007500 01  YARD-REC                     PIC X(50).
007600 
007700 FD  VESSEL-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 200 CHARACTERS
008100     DATA RECORD IS VESSEL-REC.
008200 01  VESSEL-REC                   PIC X(200).
008300 
008400 FD  ALERT-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 230 CHARACTERS
008800     DATA RECORD IS ALERT-IN-REC.
008900 01  ALERT-IN-REC                 PIC X(230).
009000 
009100 FD  CONTAINER-MOVE-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 90 CHARACTERS
009500     DATA RECORD IS MOVE-LOG-REC.
009600 01  MOVE-LOG-REC                 PIC X(90).
009700 
009800 FD  DASHBOARD-REPORT-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 80 CHARACTERS
010200     DATA RECORD IS DASH-PRINT-REC.
010300 01  DASH-PRINT-REC               PIC X(80).
010400 
010500 WORKING-STORAGE SECTION.
010600 01  FILE-STATUS-CODES.
010700     05  YB-STATUS               PIC X(2).
010800         88  YB-OK                    VALUE '00'.
010900         88  YB-EOF                   VALUE '10'.
011000     05  VS-STATUS               PIC X(2).
011100         88  VS-OK                    VALUE '00'.
011200         88  VS-EOF                   VALUE '10'.
011300     05  AL-STATUS               PIC X(2).
011400         88  AL-OK                    VALUE '00'.
011500         88  AL-EOF                   VALUE '10'.
011600     05  ML-STATUS               PIC X(2).
011700         88  ML-OK                    VALUE '00'.
011800         88  ML-EOF                   VALUE '10'.
011900     05  DR-STATUS               PIC X(2).
012000     05  FILLER                  PIC X(2).
012100 
012200 77  MORE-YARD-SW                PIC X(1)  VALUE 'N'.
012300     88  NO-MORE-YARD-BLOCKS          VALUE 'Y'.
012400 77  MORE-VESSELS-SW             PIC X(1)  VALUE 'N'.
012500     88  NO-MORE-VESSELS              VALUE 'Y'.
012600 77  MORE-ALERTS-SW              PIC X(1)  VALUE 'N'.
012700     88  NO-MORE-ALERTS               VALUE 'Y'.
012800 77  MORE-MOVES-SW               PIC X(1)  VALUE 'N'.
012900     88  NO-MORE-MOVES                VALUE 'Y'.
013000 
013100 77  BLOCK-COUNT                 PIC S9(5) COMP    VALUE 0.
013200 77  MOVE-MINUTES-AGO            PIC S9(10) COMP-3 VALUE 0.
013300 77  MOVE-MINUTES                PIC S9(10) COMP-3 VALUE 0.
013400 
013500 COPY YARDREC.
013600 COPY VESLREC.
013700 COPY ALRTREC.
013800 COPY MOVEREC.
013900 
014000*** THE FOUR HEADLINE FIGURES - SPEC'S DASHBOARD-KPI RECORD -
014100*** HELD HERE AS A COMPUTED SUMMARY, NEVER WRITTEN TO A FILE
014200 01  DASHBOARD-KPI.
014300     05  AVG-YARD-UTILIZATION     PIC S9(3)V9(1) COMP-3 VALUE 0.
014400     05  WAITING-VESSELS          PIC S9(5)      COMP-3 VALUE 0.
014500     05  ACTIVE-ALERTS            PIC S9(5)      COMP-3 VALUE 0.
014600     05  TEU-PROCESSED-24H        PIC S9(7)      COMP-3 VALUE 0.
014700     05  FILLER                   PIC X(1).
014800 
014900 01  KPI-WORK-FIELDS.
015000     05  UTIL-SUM                 PIC S9(7)V9(4) COMP-3 VALUE 0.
015100     05  FILLER                   PIC X(1).
015200 
015300*** FUNCTION CURRENT-DATE RAW RESULT, BROKEN OUT BY REDEFINES
015400*** RATHER THAN RE-REFERENCING THE FUNCTION
015500 01  WS-NOW-RAW                   PIC X(21).
015600 01  WS-NOW-FIELDS REDEFINES WS-NOW-RAW.
015700     05  WS-NOW-DATE.
015800         10  WS-NOW-YEAR          PIC 9(4).
015900         10  WS-NOW-MONTH         PIC 9(2).
016000         10  WS-NOW-DAY           PIC 9(2).
016100     05  WS-NOW-TIME.
016200         10  WS-NOW-HH            PIC 9(2).
016300         10  WS-NOW-MI            PIC 9(2).
016400         10  WS-NOW-SS            PIC 9(2).
016500     05  FILLER                   PIC X(7).
016600 01  WS-NOW-YMD-VIEW REDEFINES WS-NOW-RAW.
016700     05  WS-NOW-YMD               PIC 9(8).
016800     05  FILLER                   PIC X(13).
016900 
017000*** GENERAL ISO-8601 TEXT WORK AREA - PARSED VIA REDEFINES INTO
017100*** ITS COMPONENT DIGITS, NO STRING/UNSTRING NEEDED ON THE WAY IN
017200 01  WS-ISO-TEXT                  PIC X(20).
017300 01  WS-ISO-FIELDS REDEFINES WS-ISO-TEXT.
017400     05  WS-ISO-YEAR              PIC 9(4).
017500     05  WS-ISO-DASH1             PIC X(1).
017600     05  WS-ISO-MONTH             PIC 9(2).
017700     05  WS-ISO-DASH2             PIC X(1).
017800     05  WS-ISO-DAY               PIC 9(2).
017900     05  WS-ISO-TEE               PIC X(1).
018000     05  WS-ISO-HH                PIC 9(2).
018100     05  WS-ISO-COLON1            PIC X(1).
018200     05  WS-ISO-MI                PIC 9(2).
018300     05  WS-ISO-COLON2            PIC X(1).
018400     05  WS-ISO-SS                PIC 9(2).
018500     05  WS-ISO-ZEE               PIC X(1).
018600 
018700*** DATE-TO-DAY-NUMBER WORK AREA - THE SHOP HAS NO INTRINSIC
018800*** DATE FUNCTIONS ON THIS PLATFORM, SO 930 BELOW WALKS THE
018900*** STANDARD CIVIL-DATE -> DAY-NUMBER CONVERSION BY HAND, ONE
019000*** DIVISION PER COMPUTE SO EACH TRUNCATES THE WAY THE ALGORITHM
019100*** REQUIRES - SEE CR-7742 ON THE SURGE STEP FOR THE SAME METHOD
019200 01  WS-DATE-INT-WORK.
019300     05  WS-DAY-INT               PIC S9(9) COMP-3.
019400     05  WS-CIV-YEAR              PIC S9(9) COMP-3.
019500     05  WS-CIV-MONTH             PIC S9(9) COMP-3.
019600     05  WS-CIV-DAY               PIC S9(9) COMP-3.
019700     05  WS-JDN-A                 PIC S9(9) COMP-3.
019800     05  WS-JDN-Y                 PIC S9(9) COMP-3.
019900     05  WS-JDN-M                 PIC S9(9) COMP-3.
020000     05  WS-JDN-TERM1             PIC S9(9) COMP-3.
020100     05  WS-JDN-TERM2             PIC S9(9) COMP-3.
020200     05  WS-JDN-TERM3             PIC S9(9) COMP-3.
020300     05  WS-JDN-TERM4             PIC S9(9) COMP-3.
020400     05  FILLER                   PIC X(1).
020500 
020600 01  WS-DASH-HEADER-LINE          PIC X(80) VALUE
020700     '   AVG UTIL    WAITING VSL   ACTIVE ALERT    TEU LAST 24H'.
020800 
020900 01  WS-DASH-DETAIL-LINE.
021000     05  FILLER                   PIC X(3)  VALUE SPACES.
021100     05  DP-AVG-UTIL-O            PIC ZZ9.9.
021200     05  FILLER                   PIC X(4)  VALUE SPACES.
021300     05  DP-WAITING-O             PIC ZZZZ9.
021400     05  FILLER                   PIC X(4)  VALUE SPACES.
021500     05  DP-ALERTS-O              PIC ZZZZ9.
021600     05  FILLER                   PIC X(4)  VALUE SPACES.
021700     05  DP-TEU-O                 PIC ZZZZZZ9.
021800     05  FILLER                   PIC X(43) VALUE SPACES.
021900 
022000 PROCEDURE DIVISION.
022100     PERFORM 000-HOUSEKEEPING     THRU 000-EXIT.
022200     PERFORM 100-ROLLUP-YARD      THRU 100-EXIT.
022300     PERFORM 200-ROLLUP-VESSEL    THRU 200-EXIT.
022400     PERFORM 300-ROLLUP-ALERT     THRU 300-EXIT.
022500     PERFORM 400-ROLLUP-MOVES     THRU 400-EXIT.
022600     PERFORM 500-COMPUTE-AVERAGE  THRU 500-EXIT.
022700     PERFORM 600-WRITE-REPORT     THRU 600-EXIT.
022800     PERFORM 900-CLEANUP          THRU 900-EXIT.
022900     MOVE +0 TO RETURN-CODE.
023000     GOBACK.
023100 
023200 000-HOUSEKEEPING.
023300     DISPLAY 'DASHBORD - HOUSEKEEPING'.
023400     OPEN INPUT YARD-BLOCK-FILE.
023500     OPEN INPUT VESSEL-FILE.
023600     OPEN INPUT ALERT-FILE.
023700     OPEN INPUT CONTAINER-MOVE-FILE.
023800     OPEN OUTPUT DASHBOARD-REPORT-FILE.
023900     PERFORM 010-CAPTURE-NOW      THRU 010-EXIT.
024000 000-EXIT.
024100     EXIT.
024200 
024300 010-CAPTURE-NOW.
024400*** NOW IS CAPTURED ONCE AND HELD FOR THE WHOLE RUN
024500     MOVE FUNCTION CURRENT-DATE TO WS-NOW-RAW.
024600     MOVE WS-NOW-YEAR  TO WS-CIV-YEAR.
024700     MOVE WS-NOW-MONTH TO WS-CIV-MONTH.
024800     MOVE WS-NOW-DAY   TO WS-CIV-DAY.
024900     PERFORM 930-CIVIL-TO-DAY-NUM THRU 930-EXIT.
024910*** MINUTE RESOLUTION - SEE CR-6512 - WHOLE-HOUR NOW WAS LETTING
024920*** MOVES JUST OUTSIDE THE TRAILING 24H WINDOW SLIP THROUGH
025000     COMPUTE MOVE-MINUTES =
025010         (WS-DAY-INT * 1440) + (WS-NOW-HH * 60) + WS-NOW-MI.
025100 010-EXIT.
025200     EXIT.
025300 
025400 100-ROLLUP-YARD.
025500*** AVERAGE YARD UTILIZATION - ACCUMULATED AS A SUM AND A COUNT,
025600*** DIVIDED OUT ONCE ALL BLOCKS ARE SEEN, SEE 500 BELOW
025700     PERFORM 110-READ-YARD-BLOCK THRU 110-EXIT.
025800     PERFORM 105-ACCUM-ONE-BLOCK THRU 105-EXIT
025900             UNTIL NO-MORE-YARD-BLOCKS.
026000     CLOSE YARD-BLOCK-FILE.
026100 100-EXIT.
026200     EXIT.
026300 
026400 105-ACCUM-ONE-BLOCK.
026500     ADD +1 TO BLOCK-COUNT.
026600     ADD YARD-UTILIZATION TO UTIL-SUM.
026700     PERFORM 110-READ-YARD-BLOCK THRU 110-EXIT.
026800 105-EXIT.
026900     EXIT.
027000 
027100 110-READ-YARD-BLOCK.
027200     READ YARD-BLOCK-FILE INTO YARD-RECORD
027300         AT END
027400             MOVE 'Y' TO MORE-YARD-SW
027500             GO TO 110-EXIT
027600     END-READ.
027700 110-EXIT.
027800     EXIT.
027900 
028000 200-ROLLUP-VESSEL.
028100*** WAITING-VESSELS COUNTS BOTH WAITING AND BERTHING VESSELS -
028200*** BOTH ARE "NOT YET WORKING CARGO" FROM THE BOARD'S VIEW,
028300*** SEE CR-2291
028400     PERFORM 210-READ-VESSEL     THRU 210-EXIT.
028500     PERFORM 205-ACCUM-ONE-VESL  THRU 205-EXIT
028600             UNTIL NO-MORE-VESSELS.
028700     CLOSE VESSEL-FILE.
028800 200-EXIT.
028900     EXIT.
029000 
029100 205-ACCUM-ONE-VESL.
029200     IF VESL-STAT-WAITING OR VESL-STAT-BERTHING
029300         ADD +1 TO WAITING-VESSELS
029400     END-IF.
029500     PERFORM 210-READ-VESSEL     THRU 210-EXIT.
029600 205-EXIT.
029700     EXIT.
029800 
029900 210-READ-VESSEL.
030000     READ VESSEL-FILE INTO VESL-RECORD
030100         AT END
030200             MOVE 'Y' TO MORE-VESSELS-SW
030300             GO TO 210-EXIT
030400     END-READ.
030500 210-EXIT.
030600     EXIT.
030700 
030800 300-ROLLUP-ALERT.
030900     PERFORM 310-READ-ALERT      THRU 310-EXIT.
031000     PERFORM 305-ACCUM-ONE-ALRT  THRU 305-EXIT
031100             UNTIL NO-MORE-ALERTS.
031200     CLOSE ALERT-FILE.
031300 300-EXIT.
031400     EXIT.
031500 
031600 305-ACCUM-ONE-ALRT.
031700     IF ALRT-ACK-NO
031800         ADD +1 TO ACTIVE-ALERTS
031900     END-IF.
032000     PERFORM 310-READ-ALERT      THRU 310-EXIT.
032100 305-EXIT.
032200     EXIT.
032300 
032400 310-READ-ALERT.
032500     READ ALERT-FILE INTO ALRT-RECORD
032600         AT END
032700             MOVE 'Y' TO MORE-ALERTS-SW
032800             GO TO 310-EXIT
032900     END-READ.
033000 310-EXIT.
033100     EXIT.
033200 
033300 400-ROLLUP-MOVES.
033400*** ONLY MOVES TIMESTAMPED WITHIN THE TRAILING 24 HOURS OF THE
033500*** CAPTURED NOW COUNT TOWARD TEU-PROCESSED-24H
033600     PERFORM 410-READ-MOVE       THRU 410-EXIT.
033700     PERFORM 405-ACCUM-ONE-MOVE  THRU 405-EXIT
033800             UNTIL NO-MORE-MOVES.
033900     CLOSE CONTAINER-MOVE-FILE.
034000 400-EXIT.
034100     EXIT.
034200 
034300 405-ACCUM-ONE-MOVE.
034400     MOVE MOVE-LOG-TS TO WS-ISO-TEXT.
034500     MOVE WS-ISO-YEAR  TO WS-CIV-YEAR.
034600     MOVE WS-ISO-MONTH TO WS-CIV-MONTH.
034700     MOVE WS-ISO-DAY   TO WS-CIV-DAY.
034800     PERFORM 930-CIVIL-TO-DAY-NUM THRU 930-EXIT.
034810*** MINUTE RESOLUTION - SEE CR-6512 - COMPARE/STEP IN MINUTES,
034820*** NOT WHOLE HOURS, OR A MOVE NEAR THE 24H EDGE MISCOUNTS
034900     COMPUTE MOVE-MINUTES-AGO =
035000         MOVE-MINUTES -
035010             ((WS-DAY-INT * 1440) + (WS-ISO-HH * 60) + WS-ISO-MI).
035100     IF MOVE-MINUTES-AGO >= 0 AND MOVE-MINUTES-AGO < 1440
035200         ADD MOVE-LOG-TEU TO TEU-PROCESSED-24H
035300     END-IF.
035400     PERFORM 410-READ-MOVE       THRU 410-EXIT.
035500 405-EXIT.
035600     EXIT.
035700 
035800 410-READ-MOVE.
035900     READ CONTAINER-MOVE-FILE INTO MOVE-LOG-RECORD
036000         AT END
036100             MOVE 'Y' TO MORE-MOVES-SW
036200             GO TO 410-EXIT
036300     END-READ.
036400 410-EXIT.
036500     EXIT.
036600 
036700 500-COMPUTE-AVERAGE.
036800     IF BLOCK-COUNT = 0
036900         MOVE 0 TO AVG-YARD-UTILIZATION
037000     ELSE
037100         COMPUTE AVG-YARD-UTILIZATION ROUNDED =
037200             UTIL-SUM / BLOCK-COUNT
037300     END-IF.
037400 500-EXIT.
037500     EXIT.
037600 
037700 600-WRITE-REPORT.
037800     WRITE DASH-PRINT-REC FROM WS-DASH-HEADER-LINE.
037900     MOVE AVG-YARD-UTILIZATION TO DP-AVG-UTIL-O.
038000     MOVE WAITING-VESSELS      TO DP-WAITING-O.
038100     MOVE ACTIVE-ALERTS        TO DP-ALERTS-O.
038200     MOVE TEU-PROCESSED-24H    TO DP-TEU-O.
038300     WRITE DASH-PRINT-REC FROM WS-DASH-DETAIL-LINE.
038400 600-EXIT.
038500     EXIT.
038600 
038700 900-CLEANUP.
038800     CLOSE DASHBOARD-REPORT-FILE.
038900 900-EXIT.
039000     EXIT.
039100 
039200*** MANUAL CIVIL-DATE TO DAY-NUMBER CONVERSION (JULIAN DAY
039300*** NUMBER, FLIEGEL & VAN FLANDERN FORM) - NO INTRINSIC DATE
039400*** FUNCTION ON THIS PLATFORM DOES THIS - EACH DIVISION IS ITS
039500*** OWN COMPUTE STATEMENT SO IT TRUNCATES BEFORE THE NEXT TERM
039600*** IS FORMED - DO NOT COLLAPSE THESE, THE RESULT COMES OUT
039700*** WRONG IF THE DIVISIONS ARE NOT TRUNCATED IN ORDER
039800 930-CIVIL-TO-DAY-NUM.
039900     COMPUTE WS-JDN-A = (14 - WS-CIV-MONTH) / 12.
040000     COMPUTE WS-JDN-Y = WS-CIV-YEAR + 4800 - WS-JDN-A.
040100     COMPUTE WS-JDN-M =
040200         WS-CIV-MONTH + (12 * WS-JDN-A) - 3.
040300     COMPUTE WS-JDN-TERM1 = (153 * WS-JDN-M + 2) / 5.
040400     COMPUTE WS-JDN-TERM2 = 365 * WS-JDN-Y.
040500     COMPUTE WS-JDN-TERM3 = WS-JDN-Y / 4.
040600     COMPUTE WS-JDN-TERM4 = WS-JDN-Y / 100.
040700     COMPUTE WS-DAY-INT =
040800         WS-CIV-DAY + WS-JDN-TERM1 + WS-JDN-TERM2
040900                    + WS-JDN-TERM3 - WS-JDN-TERM4
041000                    + (WS-JDN-Y / 400) - 32045.
041100 930-EXIT.
041200     EXIT.
