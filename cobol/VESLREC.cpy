000100******************************************************************
000200*    VESLREC  --  VESSEL MASTER RECORD                          *
000300*    SHARED BY VESUPSRT, SRGDETCT, DASHBORD, GRAFBKT             *
000400*    ONE 01-LEVEL PER VESSEL, KEYED BY VESSEL-ID (UUID TEXT)     *
000500******************************************************************
000600*    10/14/86  R.DELGADO   ORIGINAL CUT FOR VESSEL SCHEDULE FILE      ORIG
000700*    03/02/99  T.VANCE     Y2K - NO DATE FIELDS IN THIS RECORD,        Y2K
000800*                          ETA CARRIED AS ISO-8601 TEXT, NO CHANGE
000900*    06/18/04  M.OKAFOR    CR-4471 ADDED VESSEL-STATUS ENUM BYTE   CR-4471
001000******************************************************************
001100 01  VESL-RECORD.
001200     05  VESL-ID                     PIC X(36).
001300     05  VESL-NAME                   PIC X(100).
001400     05  VESL-IMO                    PIC X(20).
001500     05  VESL-EXPECTED-TEU           PIC S9(7)      COMP-3.
001600     05  VESL-ETA                    PIC X(20).
001700     05  VESL-STATUS                 PIC X(10).
001800         88  VESL-STAT-WAITING            VALUE 'Waiting'.
001900         88  VESL-STAT-BERTHING           VALUE 'Berthing'.
002000         88  VESL-STAT-LOADING            VALUE 'Loading'.
002100         88  VESL-STAT-DEPARTED           VALUE 'Departed'.
002200     05  FILLER                      PIC X(10).
