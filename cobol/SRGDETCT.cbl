000100*-----------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*-----------------------------------------------------------
000400 PROGRAM-ID.    SRGDETCT.
000500 AUTHOR.        R.DELGADO.
000600 INSTALLATION.  PORT DATA CENTER.
000700 DATE-WRITTEN.  10/14/86.
000800 DATE-COMPILED. 10/14/86.
000900 SECURITY.      NON-CONFIDENTIAL.
001000***************************************************************
001100*  SRGDETCT - SURGE DETECTION AND ALERT GENERATION
001200*
001300*  READS THE VESSEL SCHEDULE AND THE YARD BLOCK MASTER, COMPARES
001400*  NEAR-TERM ARRIVALS AND PROJECTED CONTAINER VOLUME AGAINST THE
001500*  RECENT BASELINE AND CURRENT YARD SATURATION.  WHEN A RULE
001600*  TRIPS, OPENS A SURGE RECORD, RAISES A HIGH ALERT RECOMMENDING
001700*  A BLOCK-TO-BLOCK RELOCATION, LOGS A SYSTEM EVENT, AND DROPS A
001800*  DEFAULT ACTION PLAN FOR THE DUTY SUPERVISOR.
001900*
002000*  RUN AS THE STEP FOLLOWING VESUPSRT IN THE DAILY SURGE STREAM -
002100*  THE VESSEL MASTER IS ALWAYS RE-READ FRESH HERE, SO THIS STEP
002200*  HAS NO DATA DEPENDENCY ON VESUPSRT BEYOND RUN ORDER.
002300*
002400*------------------------------ CHANGE LOG ---------------------
002500*  10/14/86  R.DELGADO    ORIGINAL CUT - ARRIVAL RULE ONLY            ORIG
002600*  04/02/87  R.DELGADO    ADDED PROJECTED TEU RULE
002700*  09/30/88  R.DELGADO    ADDED YARD UTILIZATION + WAITING RULE
002800*  02/11/91  T.VANCE      CR-1187 BASELINE ZERO SUBSTITUTION       CR-1187
002900*  08/06/92  T.VANCE      CR-1340 ADDED EVENT FILE LOGGING         CR-1340
003000*  01/19/94  T.VANCE      CR-1502 RELOCATION SUGGESTION ADDED      CR-1502
003100*  07/22/95  S.PRUITT     CR-1711 MAX/MIN BLOCK SEARCH REWORKED    CR-1711
003200*                         TO USE FUNCTION MAX/MIN OVER TABLE
003300*  12/03/96  S.PRUITT     CR-1823 ACTION PLAN FALLBACK GENERATOR   CR-1823
003400*  05/14/97  S.PRUITT     CR-1950 THRESHOLD FACTORS MADE W.S.      CR-1950
003500*                         CONSTANTS INSTEAD OF LITERALS
003600*  03/02/99  M.OKAFOR     Y2K - NOW CAPTURED VIA FUNCTION              Y2K
003700*                         CURRENT-DATE, 4-DIGIT YEAR THROUGHOUT
003800*  11/09/01  M.OKAFOR     CR-2290 EVENT MESSAGE MATCHES ALERT TEXT CR-2290
003900*  06/18/04  M.OKAFOR     CR-2955 WIDENED YARD TABLE TO 500 BLOCKS CR-2955
004000*  02/21/11  J.FARRELL    CR-6330 AVG-YARD-UTIL CARRIED 4 DECIMALS CR-6330
004100*                         ON THE SURGE SNAPSHOT PER AUDIT REQUEST
004150*  09/12/11  D.KESTER     CR-6512 WINDOW ARITHMETIC REWORKED TO    CR-6512
004160*                         MINUTE RESOLUTION - HOUR-ONLY COMPARE
004170*                         WAS MISCLASSIFYING ARRIVALS NEAR A
004180*                         WINDOW BOUNDARY, PER OPS TICKET 91140
004190*  11/02/11  D.KESTER     CR-6513 AVG/MAX/MIN YARD UTIL NOW        CR-6513
004191*                         SUMMED AND SCANNED OVER THE LOADED ROWS
004192*                         ONLY - FUNCTION MEAN/MAX/MIN(ALL) WAS
004193*                         COUNTING ALL 500 OCCURS SLOTS EVEN WHEN
004194*                         FAR FEWER YARD BLOCKS WERE ON FILE
004195*  11/02/11  D.KESTER     CR-6513 ALSO PULLED ALERT LAYOUT OUT TO  CR-6513
004196*                         ALRTREC (SHARED WITH DASHBORD) IN PLACE
004197*                         OF THE OLD HAND-KEPT LOCAL COPY
004200***************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT VESSEL-FILE
005200     ASSIGN TO VESSEL
005300       ORGANIZATION IS LINE SEQUENTIAL
005400       FILE STATUS IS VS-STATUS.
005500 
005600     SELECT YARD-BLOCK-FILE
005700     ASSIGN TO YARDBLK
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       FILE STATUS IS YB-STATUS.
006000 
006100     SELECT SURGE-FILE
006200     ASSIGN TO SURGEOUT
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       FILE STATUS IS SG-STATUS.
006500 
006600     SELECT ALERT-FILE
006700     ASSIGN TO ALERTOUT
006800       ORGANIZATION IS LINE SEQUENTIAL
006900       FILE STATUS IS AL-STATUS.
007000 
007100     SELECT EVENT-FILE
007200     ASSIGN TO EVENTOUT
007300       ORGANIZATION IS LINE SEQUENTIAL
007400       FILE STATUS IS EV-STATUS.
007500 
007600     SELECT ACTION-PLAN-FILE
007700     ASSIGN TO PLANOUT
007800       ORGANIZATION IS LINE SEQUENTIAL
007900       FILE STATUS IS AP-STATUS.
008000 
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  VESSEL-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 200 CHARACTERS
008700     DATA RECORD IS VESSEL-REC.
008800 01  VESSEL-REC               PIC X(200).
008900 
009000 FD  YARD-BLOCK-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 50 CHARACTERS
009400     DATA RECORD IS YARD-REC.
009500 01  YARD-REC                 PIC X(50).
009600 
009700 FD  SURGE-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 200 CHARACTERS
010100     DATA RECORD IS SURGE-OUT-REC.
010200 01  SURGE-OUT-REC             PIC X(200).
010300 
010400 FD  ALERT-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 230 CHARACTERS
010800     DATA RECORD IS ALERT-OUT-REC.
010900 01  ALERT-OUT-REC             PIC X(230).
011000 
011100 FD  EVENT-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 160 CHARACTERS
011500     DATA RECORD IS EVENT-OUT-REC.
011600 01  EVENT-OUT-REC             PIC X(160).
011700 
011800 FD  ACTION-PLAN-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 460 CHARACTERS
012200     DATA RECORD IS PLAN-OUT-REC.
012300 01  PLAN-OUT-REC              PIC X(460).
012400 
012500 WORKING-STORAGE SECTION.
012600 01  FILE-STATUS-CODES.
012700     05  VS-STATUS               PIC X(2).
012800         88  VS-OK                    VALUE '00'.
012900         88  VS-EOF                   VALUE '10'.
013000     05  YB-STATUS               PIC X(2).
013100         88  YB-OK                    VALUE '00'.
013200         88  YB-EOF                   VALUE '10'.
013300     05  SG-STATUS               PIC X(2).
013400     05  AL-STATUS               PIC X(2).
013500     05  EV-STATUS               PIC X(2).
013600     05  AP-STATUS               PIC X(2).
013700     05  FILLER                  PIC X(2).
013800 
013900 77  MORE-VESSELS-SW             PIC X(1)  VALUE 'N'.
014000     88  NO-MORE-VESSELS              VALUE 'Y'.
014100 77  MORE-YARD-SW                PIC X(1)  VALUE 'N'.
014200     88  NO-MORE-YARD-BLOCKS           VALUE 'Y'.
014300 77  SURGE-TRIPPED-SW            PIC X(1)  VALUE 'N'.
014400     88  SURGE-TRIPPED                VALUE 'Y'.
014500 77  MAX-FOUND-SW                PIC X(1)  VALUE 'N'.
014600     88  MAX-FOUND                    VALUE 'Y'.
014700 77  MIN-FOUND-SW                PIC X(1)  VALUE 'N'.
014800     88  MIN-FOUND                    VALUE 'Y'.
014900 77  YARD-TAB-COUNT              PIC S9(4) COMP VALUE 0.
015000 77  MAX-IDX                     PIC S9(4) COMP VALUE 0.
015100 77  MIN-IDX                     PIC S9(4) COMP VALUE 0.
015200 77  SEQ-SUFFIX                  PIC S9(4) COMP VALUE 0.
015300 
015400*** THRESHOLD CONSTANTS - SEE CR-1950
015500 01  SURGE-THRESHOLDS.
015600     05  TH-ARRIVAL-FACTOR       PIC 9V9(2) VALUE 1.50.
015700     05  TH-TEU-FACTOR           PIC 9V9(2) VALUE 1.40.
015800     05  TH-UTIL-PCT             PIC 999V9  VALUE 088.0.
015900     05  TH-MIN-WAITING          PIC S9(5)  COMP-3 VALUE 2.
016000     05  FILLER                  PIC X(1).
016100 
016200 COPY VESLREC.
016300 COPY YARDREC.
016310 COPY ALRTREC.
016400 
016500*** YARD BLOCK WORK TABLE - LOADED ONCE PER RUN, USED FOR THE
016600*** AVERAGE UTILIZATION AND THE MAX/MIN-UTILIZATION BLOCK SEARCH
016700 01  YARD-WORK-TABLE.
016800     05  YARD-TAB OCCURS 500 TIMES INDEXED BY YT-IDX.
016900         10  YT-BLOCK-CODE        PIC X(10).
017000         10  YT-UTILIZATION       PIC S9(3)V9(1) COMP-3.
017100         10  FILLER               PIC X(2).
017200 
017300 01  METRIC-FIELDS.
017400     05  NOW-ISO                  PIC X(20).
017500     05  DETECTED-AT              PIC X(20).
017600     05  WINDOW-START             PIC X(20).
017700     05  WINDOW-END               PIC X(20).
017800     05  NOW-MINUTES              PIC S9(10) COMP-3.
017900     05  ARRIVALS-NEXT-6H         PIC S9(5) COMP-3 VALUE 0.
018000     05  BASELINE-6H              PIC S9(5) COMP-3 VALUE 0.
018100     05  PROJECTED-TEU-NEXT-12H   PIC S9(7) COMP-3 VALUE 0.
018200     05  BASELINE-TEU-12H         PIC S9(7) COMP-3 VALUE 0.
018300     05  AVG-YARD-UTIL            PIC S9(3)V9(4) COMP-3 VALUE 0.
018400     05  WAITING-VESSELS          PIC S9(5) COMP-3 VALUE 0.
018500     05  SURGE-REASON             PIC X(60).
018600     05  SUGGEST-FROM-BLOCK       PIC X(10).
018700     05  SUGGEST-TO-BLOCK         PIC X(10).
018800     05  SUGGEST-FROM-UTIL        PIC S9(3)V9(1) COMP-3.
018900     05  SUGGEST-FROM-MIN-UTIL    PIC S9(3)V9(1) COMP-3.
019000     05  SUGGEST-FROM-CAPACITY    PIC S9(7) COMP-3.
019100     05  SUGGEST-TEU              PIC S9(7) COMP-3 VALUE 0.
019200     05  ETA-MINUTES              PIC S9(10) COMP-3.
019210     05  WS-UTIL-SUM              PIC S9(7)V9(1) COMP-3 VALUE 0.
019300     05  FILLER                   PIC X(1).
019400 
019500*** SURGE RECORD - WRITTEN ONCE PER TRIPPED SURGE, NO TABLE NEEDED
019600 01  SURGE-RECORD.
019700     05  SURGE-ID                 PIC X(36).
019800     05  SURGE-DETECTED-AT        PIC X(20).
019900     05  SURGE-WINDOW-START       PIC X(20).
020000     05  SURGE-WINDOW-END         PIC X(20).
020100     05  SURGE-REASON-O           PIC X(60).
020200     05  SURGE-STATUS             PIC X(10).
020300     05  SURGE-ARRIVALS-6H        PIC S9(5) COMP-3.
020400     05  SURGE-BASELINE-6H        PIC S9(5) COMP-3.
020500     05  SURGE-PROJ-TEU-12H       PIC S9(7) COMP-3.
020600     05  SURGE-BASE-TEU-12H       PIC S9(7) COMP-3.
020700     05  SURGE-AVG-YARD-UTIL      PIC S9(3)V9(4) COMP-3.
020800     05  SURGE-WAITING-VESSELS    PIC S9(5) COMP-3.
020900     05  FILLER                   PIC X(13).
021000 
022300
022400 01  EVENT-RECORD.
022500     05  EVENT-ID                 PIC X(36).
022600     05  EVENT-CREATED-AT         PIC X(20).
022700     05  EVENT-TYPE               PIC X(10).
022800     05  EVENT-SEVERITY           PIC X(8).
022900     05  EVENT-MESSAGE            PIC X(80).
023000     05  FILLER                   PIC X(6).
023100 
023200 01  PLAN-RECORD.
023300     05  PLAN-ID                  PIC X(36).
023400     05  PLAN-SURGE-ID             PIC X(36).
023500     05  PLAN-GENERATED-AT         PIC X(20).
023600     05  PLAN-STATUS               PIC X(10).
023700     05  PLAN-TITLE                PIC X(40).
023800     05  PLAN-SEVERITY             PIC X(10).
023900     05  PLAN-ESTIMATED-TIME       PIC X(10).
024000     05  PLAN-IMPACT               PIC X(10).
024100     05  PLAN-DESCRIPTION          PIC X(120).
024200     05  PLAN-STEP-1               PIC X(40).
024300     05  PLAN-STEP-2               PIC X(40).
024400     05  PLAN-STEP-3               PIC X(40).
024500     05  PLAN-RESOURCE-1           PIC X(20).
024600     05  PLAN-RESOURCE-2           PIC X(20).
024700     05  FILLER                    PIC X(8).
024800 
024900*** FUNCTION CURRENT-DATE RAW RESULT, BROKEN OUT BY REDEFINES
025000*** RATHER THAN RE-REFERENCING THE FUNCTION (SEE CR-1187)
025100 01  WS-NOW-RAW                   PIC X(21).
025200 01  WS-NOW-FIELDS REDEFINES WS-NOW-RAW.
025300     05  WS-NOW-DATE.
025400         10  WS-NOW-YEAR          PIC 9(4).
025500         10  WS-NOW-MONTH         PIC 9(2).
025600         10  WS-NOW-DAY           PIC 9(2).
025700     05  WS-NOW-TIME.
025800         10  WS-NOW-HH            PIC 9(2).
025900         10  WS-NOW-MI            PIC 9(2).
026000         10  WS-NOW-SS            PIC 9(2).
026100     05  FILLER                   PIC X(7).
026200 
026300*** GENERAL ISO-8601 TEXT WORK AREA - PARSED VIA REDEFINES INTO
026400*** ITS COMPONENT DIGITS, NO STRING/UNSTRING NEEDED ON THE WAY IN
026500 01  WS-ISO-TEXT                  PIC X(20).
026600 01  WS-ISO-FIELDS REDEFINES WS-ISO-TEXT.
026700     05  WS-ISO-YEAR              PIC 9(4).
026800     05  WS-ISO-DASH1             PIC X(1).
026900     05  WS-ISO-MONTH             PIC 9(2).
027000     05  WS-ISO-DASH2             PIC X(1).
027100     05  WS-ISO-DAY               PIC 9(2).
027200     05  WS-ISO-TEE               PIC X(1).
027300     05  WS-ISO-HH                PIC 9(2).
027400     05  WS-ISO-COLON1            PIC X(1).
027500     05  WS-ISO-MI                PIC 9(2).
027600     05  WS-ISO-COLON2            PIC X(1).
027700     05  WS-ISO-SS                PIC 9(2).
027800     05  WS-ISO-ZEE               PIC X(1).
027900 
028000*** OUTPUT ISO-8601 TEXT IS ALSO BUILT VIA REDEFINES MOVES, IN
028100*** PLACE OF THE SAME DATA NAME USED ABOVE FOR THE SURGE WINDOW
028200 01  WS-ISO-OUT-TEXT              PIC X(20) VALUE SPACES.
028300 01  WS-ISO-OUT-FIELDS REDEFINES WS-ISO-OUT-TEXT.
028400     05  WS-OUT-YEAR              PIC 9(4).
028500     05  WS-OUT-DASH1             PIC X(1).
028600     05  WS-OUT-MONTH             PIC 9(2).
028700     05  WS-OUT-DASH2             PIC X(1).
028800     05  WS-OUT-DAY               PIC 9(2).
028900     05  WS-OUT-TEE               PIC X(1).
029000     05  WS-OUT-HH                PIC 9(2).
029100     05  WS-OUT-COLON1            PIC X(1).
029200     05  WS-OUT-MI                PIC 9(2).
029300     05  WS-OUT-COLON2            PIC X(1).
029400     05  WS-OUT-SS                PIC 9(2).
029500     05  WS-OUT-ZEE               PIC X(1).
029600 
029700*** DATE-TO-DAY-NUMBER WORK AREA - THE SHOP HAS NO INTRINSIC
029800*** DATE FUNCTIONS ON THIS PLATFORM, SO 930/940 BELOW WALK THE
029900*** STANDARD CIVIL-DATE <-> DAY-NUMBER CONVERSION BY HAND, ONE
030000*** DIVISION PER COMPUTE SO EACH TRUNCATES THE WAY THE ALGORITHM
030100*** REQUIRES - SEE CR-7742
030200 01  WS-DATE-INT-WORK.
030300     05  WS-DAY-INT               PIC S9(9)  COMP-3.
030400     05  WS-TOTAL-MINUTES         PIC S9(10) COMP-3.
030410     05  WS-NEW-DAY-INT           PIC S9(9)  COMP-3.
030420     05  WS-NEW-MI-OF-DAY         PIC S9(4)  COMP-3.
030430     05  WS-NEW-HH                PIC S9(3)  COMP-3.
030440     05  WS-NEW-MI                PIC S9(2)  COMP-3.
030700     05  WS-CIV-YEAR              PIC S9(9) COMP-3.
030800     05  WS-CIV-MONTH             PIC S9(9) COMP-3.
030900     05  WS-CIV-DAY               PIC S9(9) COMP-3.
031000     05  WS-JDN-A                 PIC S9(9) COMP-3.
031100     05  WS-JDN-B                 PIC S9(9) COMP-3.
031200     05  WS-JDN-C                 PIC S9(9) COMP-3.
031300     05  WS-JDN-D                 PIC S9(9) COMP-3.
031400     05  WS-JDN-E                 PIC S9(9) COMP-3.
031500     05  WS-JDN-M                 PIC S9(9) COMP-3.
031600     05  WS-JDN-Y                 PIC S9(9) COMP-3.
031700     05  WS-JDN-TERM1             PIC S9(9) COMP-3.
031800     05  WS-JDN-TERM2             PIC S9(9) COMP-3.
031900     05  WS-JDN-TERM3             PIC S9(9) COMP-3.
032000     05  WS-JDN-TERM4             PIC S9(9) COMP-3.
032100     05  FILLER                   PIC X(1).
032200 
032300 01  WS-UUID-SEED                 PIC X(8)  VALUE 'SRGDETCT'.
032400 
032500 PROCEDURE DIVISION.
032600     PERFORM 000-HOUSEKEEPING      THRU 000-EXIT.
032700     PERFORM 100-ACCUM-METRICS     THRU 100-EXIT.
032800     PERFORM 150-EVAL-RULES        THRU 150-EXIT.
032900     IF SURGE-TRIPPED
033000         PERFORM 300-RAISE-SURGE   THRU 300-EXIT
033100     END-IF.
033200     PERFORM 900-CLEANUP           THRU 900-EXIT.
033300     MOVE +0 TO RETURN-CODE.
033400     GOBACK.
033500 
033600 000-HOUSEKEEPING.
033700     DISPLAY 'SRGDETCT - HOUSEKEEPING'.
033800     OPEN INPUT VESSEL-FILE.
033900     OPEN INPUT YARD-BLOCK-FILE.
034000     INITIALIZE METRIC-FIELDS.
034100     PERFORM 010-CAPTURE-NOW       THRU 010-EXIT.
034200     PERFORM 020-LOAD-YARD-TABLE   THRU 020-EXIT.
034300 000-EXIT.
034400     EXIT.
034500 
034600 010-CAPTURE-NOW.
034700*** NOW IS CAPTURED ONCE AND HELD FOR THE WHOLE RUN - SEE CR-1187
034800     MOVE FUNCTION CURRENT-DATE TO WS-NOW-RAW.
034900     MOVE WS-NOW-YEAR  TO WS-OUT-YEAR.
035000     MOVE WS-NOW-MONTH TO WS-OUT-MONTH.
035100     MOVE WS-NOW-DAY   TO WS-OUT-DAY.
035200     MOVE WS-NOW-HH    TO WS-OUT-HH.
035300     MOVE WS-NOW-MI    TO WS-OUT-MI.
035400     MOVE WS-NOW-SS    TO WS-OUT-SS.
035500     MOVE '-' TO WS-OUT-DASH1 WS-OUT-DASH2.
035600     MOVE 'T' TO WS-OUT-TEE.
035700     MOVE ':' TO WS-OUT-COLON1 WS-OUT-COLON2.
035800     MOVE 'Z' TO WS-OUT-ZEE.
035900     MOVE WS-ISO-OUT-TEXT TO NOW-ISO.
036000     MOVE NOW-ISO TO WS-ISO-TEXT.
036100     PERFORM 910-ISO-TO-MINUTES THRU 910-EXIT.
036200     MOVE WS-TOTAL-MINUTES TO NOW-MINUTES.
036300 010-EXIT.
036400     EXIT.
036500 
036600 020-LOAD-YARD-TABLE.
036700     PERFORM 021-READ-YARD-BLOCK THRU 021-EXIT.
036800     PERFORM 022-STORE-YARD-ROW THRU 022-EXIT
036900             UNTIL NO-MORE-YARD-BLOCKS.
037000     CLOSE YARD-BLOCK-FILE.
037100 020-EXIT.
037200     EXIT.
037300 
037400 022-STORE-YARD-ROW.
037500     ADD +1 TO YARD-TAB-COUNT.
037600     SET YT-IDX TO YARD-TAB-COUNT.
037700     MOVE YARD-BLOCK-CODE   TO YT-BLOCK-CODE (YT-IDX).
037800     MOVE YARD-UTILIZATION  TO YT-UTILIZATION (YT-IDX).
037900     PERFORM 021-READ-YARD-BLOCK THRU 021-EXIT.
038000 022-EXIT.
038100     EXIT.
038200 
038300 021-READ-YARD-BLOCK.
038400     READ YARD-BLOCK-FILE INTO YARD-RECORD
038500         AT END
038600             MOVE 'Y' TO MORE-YARD-SW
038700             GO TO 021-EXIT
038800     END-READ.
038900 021-EXIT.
039000     EXIT.
039100 
039200 100-ACCUM-METRICS.
039300*** ONE PASS OVER THE VESSEL FILE ACCUMULATES ALL FIVE METRICS
039400*** RATHER THAN RE-READING THE FILE FOR EACH WINDOW - CR-1340
039500     PERFORM 110-READ-VESSEL THRU 110-EXIT.
039600     PERFORM 105-PROCESS-ONE-VESSEL THRU 105-EXIT
039700             UNTIL NO-MORE-VESSELS.
039800     CLOSE VESSEL-FILE.
039900 
040000     IF BASELINE-6H = 0
040100         MOVE 1 TO BASELINE-6H
040200     END-IF.
040300     IF BASELINE-TEU-12H = 0
040400         MOVE 1 TO BASELINE-TEU-12H
040500     END-IF.
040600 
040700*** AVERAGED OVER THE LOADED ROWS ONLY, NOT THE FULL OCCURS 500 -
040710*** SEE CR-6513 - THE TABLE RUNS SHORT OF 500 AT MOST TERMINALS
040720     MOVE 0 TO WS-UTIL-SUM.
040730     PERFORM 102-SUM-ONE-BLOCK THRU 102-EXIT
040740             VARYING YT-IDX FROM 1 BY 1
040750             UNTIL YT-IDX > YARD-TAB-COUNT.
040800     COMPUTE AVG-YARD-UTIL ROUNDED =
040900         WS-UTIL-SUM / YARD-TAB-COUNT.
041000 100-EXIT.
041100     EXIT.
041200
041210 102-SUM-ONE-BLOCK.
041220     ADD YT-UTILIZATION (YT-IDX) TO WS-UTIL-SUM.
041230 102-EXIT.
041240     EXIT.
041300 105-PROCESS-ONE-VESSEL.
041400     PERFORM 120-SCORE-VESSEL THRU 120-EXIT.
041500     PERFORM 110-READ-VESSEL  THRU 110-EXIT.
041600 105-EXIT.
041700     EXIT.
041800 
041900 110-READ-VESSEL.
042000     READ VESSEL-FILE INTO VESL-RECORD
042100         AT END
042200             MOVE 'Y' TO MORE-VESSELS-SW
042300             GO TO 110-EXIT
042400     END-READ.
042500 110-EXIT.
042600     EXIT.
042700 
042800 120-SCORE-VESSEL.
042900     MOVE VESL-ETA TO WS-ISO-TEXT.
043000     PERFORM 910-ISO-TO-MINUTES THRU 910-EXIT.
043100     MOVE WS-TOTAL-MINUTES TO ETA-MINUTES.
043200
043300*** WINDOWS ARE HALF-OPEN ON THE ISO INSTANT, NOT THE HOUR - SEE
043310*** CR-6512 - COMPARE/STEP IN MINUTES, NOT WHOLE HOURS
043320     IF ETA-MINUTES >= NOW-MINUTES
043330             AND ETA-MINUTES < NOW-MINUTES + 360
043400         ADD +1 TO ARRIVALS-NEXT-6H
043500     END-IF.
043600     IF ETA-MINUTES >= NOW-MINUTES - 360
043610             AND ETA-MINUTES < NOW-MINUTES
043700         ADD +1 TO BASELINE-6H
043800     END-IF.
043900     IF ETA-MINUTES >= NOW-MINUTES
043910             AND ETA-MINUTES < NOW-MINUTES + 720
044000         ADD VESL-EXPECTED-TEU TO PROJECTED-TEU-NEXT-12H
044100     END-IF.
044200     IF ETA-MINUTES >= NOW-MINUTES - 720
044210             AND ETA-MINUTES < NOW-MINUTES
044300         ADD VESL-EXPECTED-TEU TO BASELINE-TEU-12H
044400     END-IF.
044500     IF VESL-STAT-WAITING OR VESL-STAT-BERTHING
044600         ADD +1 TO WAITING-VESSELS
044700     END-IF.
044800 120-EXIT.
044900     EXIT.
045000 
045100 150-EVAL-RULES.
045200*** FIRST-MATCH-WINS - SEE CR-1950 FOR THE THRESHOLD CONSTANTS
045300     EVALUATE TRUE
045400         WHEN ARRIVALS-NEXT-6H >
045500                  BASELINE-6H * TH-ARRIVAL-FACTOR
045600             MOVE 'High arrivals in next 6 hours' TO SURGE-REASON
045700             MOVE 'Y' TO SURGE-TRIPPED-SW
045800         WHEN PROJECTED-TEU-NEXT-12H >
045900                  BASELINE-TEU-12H * TH-TEU-FACTOR
046000             MOVE 'High projected TEU in next 12 hours'
046100                                               TO SURGE-REASON
046200             MOVE 'Y' TO SURGE-TRIPPED-SW
046300         WHEN AVG-YARD-UTIL > TH-UTIL-PCT
046400                  AND WAITING-VESSELS >= TH-MIN-WAITING
046500             MOVE 'High yard utilisation and waiting vessels'
046600                                               TO SURGE-REASON
046700             MOVE 'Y' TO SURGE-TRIPPED-SW
046800         WHEN OTHER
046900             MOVE 'N' TO SURGE-TRIPPED-SW
047000     END-EVALUATE.
047100 150-EXIT.
047200     EXIT.
047300 
047400 300-RAISE-SURGE.
047500     PERFORM 200-FIND-MAX-MIN-BLOCK THRU 200-EXIT.
047600     PERFORM 210-CALC-SUGGEST-TEU   THRU 210-EXIT.
047700     MOVE NOW-ISO TO DETECTED-AT WINDOW-START.
047800     MOVE NOW-ISO TO WS-ISO-TEXT.
047900     MOVE +360 TO WS-TOTAL-MINUTES.
048000     PERFORM 920-ADD-MINUTES-TO-ISO THRU 920-EXIT.
048100     MOVE WS-ISO-OUT-TEXT TO WINDOW-END.
048200 
048300     OPEN EXTEND SURGE-FILE.
048400     PERFORM 310-WRITE-SURGE  THRU 310-EXIT.
048500     CLOSE SURGE-FILE.
048600 
048700     OPEN EXTEND ALERT-FILE.
048800     PERFORM 320-WRITE-ALERT  THRU 320-EXIT.
048900     CLOSE ALERT-FILE.
049000 
049100     OPEN EXTEND EVENT-FILE.
049200     PERFORM 330-WRITE-EVENT  THRU 330-EXIT.
049300     CLOSE EVENT-FILE.
049400 
049500     OPEN EXTEND ACTION-PLAN-FILE.
049600     PERFORM 340-FALLBACK-PLAN THRU 340-EXIT.
049700     CLOSE ACTION-PLAN-FILE.
049800 300-EXIT.
049900     EXIT.
050000 
050100 200-FIND-MAX-MIN-BLOCK.
050200*** HIGHEST/LOWEST UTILIZATION BLOCK, FIRST A SCAN FOR THE VALUES
050300*** THEN A SINGLE PASS FOR THE FIRST MATCHING CODE ON EACH SIDE -
050400*** REWORKED CR-1711 FROM THE ORIGINAL LINEAR COMPARE, REWORKED
050500*** AGAIN CR-7742 TO DROP THE GO TO OUT OF THE SEARCH LOOP IN
050600*** FAVOR OF FOUND-SWITCHES
050650*** MAX/MIN TAKEN OVER THE LOADED ROWS ONLY - SEE CR-6513 - THE
050660*** OLD FUNCTION MAX/MIN(ALL) SCANNED ALL 500 OCCURS SLOTS AND
050670*** COULD HAND BACK 0 FROM AN UNUSED SLOT AS THE "MINIMUM"
050700     MOVE YT-UTILIZATION (1) TO SUGGEST-FROM-UTIL.
050710     MOVE YT-UTILIZATION (1) TO SUGGEST-FROM-MIN-UTIL.
050720     PERFORM 201-CALC-MAX-MIN-VALS THRU 201-EXIT
050730             VARYING YT-IDX FROM 2 BY 1
050740             UNTIL YT-IDX > YARD-TAB-COUNT.
051100     MOVE 'N' TO MAX-FOUND-SW.
051200     MOVE 'N' TO MIN-FOUND-SW.
051300     PERFORM 202-SCAN-FOR-MAX-MIN THRU 202-EXIT
051400             VARYING YT-IDX FROM 1 BY 1
051500             UNTIL YT-IDX > YARD-TAB-COUNT.
051600     MOVE YT-BLOCK-CODE (MAX-IDX) TO SUGGEST-FROM-BLOCK.
051700     MOVE YT-BLOCK-CODE (MIN-IDX) TO SUGGEST-TO-BLOCK.
051800 200-EXIT.
051900     EXIT.
051910
051920 201-CALC-MAX-MIN-VALS.
051930     IF YT-UTILIZATION (YT-IDX) > SUGGEST-FROM-UTIL
051940         MOVE YT-UTILIZATION (YT-IDX) TO SUGGEST-FROM-UTIL
051950     END-IF.
051960     IF YT-UTILIZATION (YT-IDX) < SUGGEST-FROM-MIN-UTIL
051970         MOVE YT-UTILIZATION (YT-IDX) TO SUGGEST-FROM-MIN-UTIL
051980     END-IF.
051990 201-EXIT.
051991     EXIT.
052000
052100 202-SCAN-FOR-MAX-MIN.
052200     IF NOT MAX-FOUND
052300             AND YT-UTILIZATION (YT-IDX) = SUGGEST-FROM-UTIL
052400         SET MAX-IDX TO YT-IDX
052500         MOVE 'Y' TO MAX-FOUND-SW
052600     END-IF.
052700     IF NOT MIN-FOUND
052800             AND YT-UTILIZATION (YT-IDX) = SUGGEST-FROM-MIN-UTIL
052900         SET MIN-IDX TO YT-IDX
053000         MOVE 'Y' TO MIN-FOUND-SW
053100     END-IF.
053200 202-EXIT.
053300     EXIT.
053400 
053500 210-CALC-SUGGEST-TEU.
053600*** SUGGEST-FROM-CAPACITY MUST BE RE-READ FROM THE MASTER -
053700*** THE WORK TABLE ONLY CARRIES CODE AND UTILIZATION
053800     OPEN INPUT YARD-BLOCK-FILE.
053900     PERFORM 211-FIND-FROM-CAPACITY THRU 211-EXIT.
054000     CLOSE YARD-BLOCK-FILE.
054100 
054200     IF SUGGEST-FROM-UTIL > 80
054300         COMPUTE SUGGEST-TEU ROUNDED =
054400             (SUGGEST-FROM-UTIL - 80) / 100.0 *
054500                 SUGGEST-FROM-CAPACITY
054600     ELSE
054700         MOVE 0 TO SUGGEST-TEU
054800     END-IF.
054900     IF SUGGEST-TEU < 0
055000         MOVE 0 TO SUGGEST-TEU
055100     END-IF.
055200 210-EXIT.
055300     EXIT.
055400 
055500 211-FIND-FROM-CAPACITY.
055600     MOVE 'N' TO MORE-YARD-SW.
055700     PERFORM 021-READ-YARD-BLOCK THRU 021-EXIT.
055800     PERFORM 212-CHECK-CAPACITY-ROW THRU 212-EXIT
055900             UNTIL NO-MORE-YARD-BLOCKS.
056000 211-EXIT.
056100     EXIT.
056200 
056300 212-CHECK-CAPACITY-ROW.
056400     IF YARD-BLOCK-CODE = SUGGEST-FROM-BLOCK
056500         MOVE YARD-CAPACITY TO SUGGEST-FROM-CAPACITY
056600         MOVE 'Y' TO MORE-YARD-SW
056700     ELSE
056800         PERFORM 021-READ-YARD-BLOCK THRU 021-EXIT
056900     END-IF.
057000 212-EXIT.
057100     EXIT.
057200 
057300 310-WRITE-SURGE.
057400     ADD +1 TO SEQ-SUFFIX.
057500     STRING WS-UUID-SEED '-SURGE-' SEQ-SUFFIX
057600             DELIMITED BY SIZE INTO SURGE-ID.
057700     MOVE DETECTED-AT       TO SURGE-DETECTED-AT.
057800     MOVE WINDOW-START      TO SURGE-WINDOW-START.
057900     MOVE WINDOW-END        TO SURGE-WINDOW-END.
058000     MOVE SURGE-REASON      TO SURGE-REASON-O.
058100     MOVE 'open'            TO SURGE-STATUS.
058200     MOVE ARRIVALS-NEXT-6H       TO SURGE-ARRIVALS-6H.
058300     MOVE BASELINE-6H            TO SURGE-BASELINE-6H.
058400     MOVE PROJECTED-TEU-NEXT-12H TO SURGE-PROJ-TEU-12H.
058500     MOVE BASELINE-TEU-12H       TO SURGE-BASE-TEU-12H.
058600     MOVE AVG-YARD-UTIL          TO SURGE-AVG-YARD-UTIL.
058700     MOVE WAITING-VESSELS        TO SURGE-WAITING-VESSELS.
058800     WRITE SURGE-OUT-REC FROM SURGE-RECORD.
058900 310-EXIT.
059000     EXIT.
059100 
059200 320-WRITE-ALERT.
059300     STRING WS-UUID-SEED '-ALERT-' SEQ-SUFFIX
059400             DELIMITED BY SIZE INTO ALRT-ID.
059500     MOVE SURGE-ID          TO ALRT-SURGE-ID.
059600     MOVE DETECTED-AT       TO ALRT-CREATED-AT.
059700     MOVE 'HIGH'            TO ALRT-SEVERITY.
059800     STRING 'Surge detected: ' SURGE-REASON
059900             DELIMITED BY SIZE INTO ALRT-MESSAGE.
060000     MOVE 'N'               TO ALRT-ACKNOWLEDGED.
060100     MOVE 'Move containers' TO ALRT-SUGGEST-ACTION.
060200     MOVE SUGGEST-FROM-BLOCK TO ALRT-SUGGEST-FROM-BLOCK.
060300     MOVE SUGGEST-TO-BLOCK   TO ALRT-SUGGEST-TO-BLOCK.
060400     MOVE SUGGEST-TEU        TO ALRT-SUGGEST-TEU.
060500     WRITE ALERT-OUT-REC FROM ALRT-RECORD.
060600 320-EXIT.
060700     EXIT.
060800 
060900 330-WRITE-EVENT.
061000     STRING WS-UUID-SEED '-EVENT-' SEQ-SUFFIX
061100             DELIMITED BY SIZE INTO EVENT-ID.
061200     MOVE DETECTED-AT       TO EVENT-CREATED-AT.
061300     MOVE 'surge'           TO EVENT-TYPE.
061400     MOVE 'warning'         TO EVENT-SEVERITY.
061500     MOVE ALRT-MESSAGE      TO EVENT-MESSAGE.
061600     WRITE EVENT-OUT-REC FROM EVENT-RECORD.
061700 330-EXIT.
061800     EXIT.
061900 
062000 340-FALLBACK-PLAN.
062100*** NO DOWNSTREAM ADVISORY SYSTEM ON THIS PLATFORM - PLAN IS
062200*** ALWAYS THE FIXED DEFAULT PAYLOAD, SEE CR-1823
062300     STRING WS-UUID-SEED '-PLAN-' SEQ-SUFFIX
062400             DELIMITED BY SIZE INTO PLAN-ID.
062500     MOVE SURGE-ID          TO PLAN-SURGE-ID.
062600     MOVE DETECTED-AT       TO PLAN-GENERATED-AT.
062700     MOVE 'ready'           TO PLAN-STATUS.
062800     MOVE 'Default Action Plan' TO PLAN-TITLE.
062900     MOVE 'Medium'          TO PLAN-SEVERITY.
063000     MOVE '2h'              TO PLAN-ESTIMATED-TIME.
063100     MOVE 'Medium'          TO PLAN-IMPACT.
063200     MOVE
063250      'Balance yard utilisation by moving containers and adjusting
063270-     ' berth assignments.'
063300      TO PLAN-DESCRIPTION.
063500     MOVE 'Identify overloaded blocks'    TO PLAN-STEP-1.
063600     MOVE 'Prepare transport equipment'   TO PLAN-STEP-2.
063700     MOVE 'Relocate containers'           TO PLAN-STEP-3.
063800     MOVE 'Trucks'                        TO PLAN-RESOURCE-1.
063900     MOVE 'Personnel'                     TO PLAN-RESOURCE-2.
064000     WRITE PLAN-OUT-REC FROM PLAN-RECORD.
064100 340-EXIT.
064200     EXIT.
064300 
064400 900-CLEANUP.
064500     DISPLAY 'SRGDETCT - CLEAN-UP'.
064600     DISPLAY 'SURGE-TRIPPED-SW = ' SURGE-TRIPPED-SW.
064700 900-EXIT.
064800     EXIT.
064900 
065000 910-ISO-TO-MINUTES.
065100*** PARSES WS-ISO-TEXT (ALREADY MOVED IN BY THE CALLER) INTO A
065150*** MINUTE-RESOLUTION INTEGER SUITABLE FOR WINDOW COMPARISON -
065160*** REWORKED CR-6512 FROM HOUR RESOLUTION, WHICH MISCLASSIFIED
065170*** ARRIVALS FALLING MID-HOUR AT A WINDOW BOUNDARY
065300     MOVE WS-ISO-YEAR  TO WS-CIV-YEAR.
065400     MOVE WS-ISO-MONTH TO WS-CIV-MONTH.
065500     MOVE WS-ISO-DAY   TO WS-CIV-DAY.
065600     PERFORM 930-CIVIL-TO-DAY-NUM THRU 930-EXIT.
065700     COMPUTE WS-TOTAL-MINUTES =
065710         (WS-DAY-INT * 1440) + (WS-ISO-HH * 60) + WS-ISO-MI.
065800 910-EXIT.
065900     EXIT.
066000
066100 920-ADD-MINUTES-TO-ISO.
066200*** WS-TOTAL-MINUTES HOLDS THE MINUTE DELTA ON ENTRY (MOVED IN BY
066300*** THE CALLER) - SEE 300-RAISE-SURGE - REWORKED CR-6512
066400     MOVE WS-ISO-YEAR  TO WS-CIV-YEAR.
066500     MOVE WS-ISO-MONTH TO WS-CIV-MONTH.
066600     MOVE WS-ISO-DAY   TO WS-CIV-DAY.
066700     PERFORM 930-CIVIL-TO-DAY-NUM THRU 930-EXIT.
066800     COMPUTE WS-TOTAL-MINUTES =
066900         (WS-DAY-INT * 1440) + (WS-ISO-HH * 60) + WS-ISO-MI
066910             + WS-TOTAL-MINUTES.
067000     COMPUTE WS-NEW-DAY-INT = WS-TOTAL-MINUTES / 1440.
067010     COMPUTE WS-NEW-MI-OF-DAY =
067020         WS-TOTAL-MINUTES - (WS-NEW-DAY-INT * 1440).
067100     COMPUTE WS-NEW-HH = WS-NEW-MI-OF-DAY / 60.
067200     COMPUTE WS-NEW-MI =
067210         WS-NEW-MI-OF-DAY - (WS-NEW-HH * 60).
067300     PERFORM 940-DAY-NUM-TO-CIVIL THRU 940-EXIT.
067400     MOVE WS-CIV-YEAR      TO WS-OUT-YEAR.
067500     MOVE WS-CIV-MONTH     TO WS-OUT-MONTH.
067600     MOVE WS-CIV-DAY       TO WS-OUT-DAY.
067700     MOVE WS-NEW-HH        TO WS-OUT-HH.
067800     MOVE WS-NEW-MI        TO WS-OUT-MI.
067900     MOVE WS-ISO-SS        TO WS-OUT-SS.
068000     MOVE '-' TO WS-OUT-DASH1 WS-OUT-DASH2.
068100     MOVE 'T' TO WS-OUT-TEE.
068200     MOVE ':' TO WS-OUT-COLON1 WS-OUT-COLON2.
068300     MOVE 'Z' TO WS-OUT-ZEE.
068400 920-EXIT.
068500     EXIT.
068600 
068700 930-CIVIL-TO-DAY-NUM.
068800*** STANDARD CIVIL-DATE-TO-DAY-NUMBER CONVERSION (GREGORIAN),
068900*** ONE DIVISION PER COMPUTE SO EACH TRUNCATES ON ITS OWN -
069000*** DO NOT COLLAPSE THESE INTO ONE COMPUTE, THE ROUNDING WILL
069100*** COME OUT WRONG IF THE DIVISIONS ARE NOT TRUNCATED IN ORDER
069200     COMPUTE WS-JDN-A = (14 - WS-CIV-MONTH) / 12.
069300     COMPUTE WS-JDN-Y = WS-CIV-YEAR + 4800 - WS-JDN-A.
069400     COMPUTE WS-JDN-M = WS-CIV-MONTH + (12 * WS-JDN-A) - 3.
069500     COMPUTE WS-JDN-TERM1 = ((153 * WS-JDN-M) + 2) / 5.
069600     COMPUTE WS-JDN-TERM2 = WS-JDN-Y / 4.
069700     COMPUTE WS-JDN-TERM3 = WS-JDN-Y / 100.
069800     COMPUTE WS-JDN-TERM4 = WS-JDN-Y / 400.
069900     COMPUTE WS-DAY-INT =
070000         WS-CIV-DAY + WS-JDN-TERM1 + (365 * WS-JDN-Y)
070100             + WS-JDN-TERM2 - WS-JDN-TERM3 + WS-JDN-TERM4
070200             - 32045.
070300 930-EXIT.
070400     EXIT.
070500 
070600 940-DAY-NUM-TO-CIVIL.
070700*** INVERSE OF 930 ABOVE - DAY-NUMBER BACK TO CIVIL YEAR/MONTH/
070800*** DAY.  WS-NEW-DAY-INT IS THE DAY NUMBER ON ENTRY
070900     COMPUTE WS-JDN-A = WS-NEW-DAY-INT + 32044.
071000     COMPUTE WS-JDN-TERM1 = ((4 * WS-JDN-A) + 3) / 146097.
071100     MOVE WS-JDN-TERM1 TO WS-JDN-B.
071200     COMPUTE WS-JDN-TERM2 = (146097 * WS-JDN-B) / 4.
071300     COMPUTE WS-JDN-C = WS-JDN-A - WS-JDN-TERM2.
071400     COMPUTE WS-JDN-TERM3 = ((4 * WS-JDN-C) + 3) / 1461.
071500     MOVE WS-JDN-TERM3 TO WS-JDN-D.
071600     COMPUTE WS-JDN-TERM4 = (1461 * WS-JDN-D) / 4.
071700     COMPUTE WS-JDN-E = WS-JDN-C - WS-JDN-TERM4.
071800     COMPUTE WS-JDN-TERM1 = ((5 * WS-JDN-E) + 2) / 153.
071900     MOVE WS-JDN-TERM1 TO WS-JDN-M.
072000     COMPUTE WS-JDN-TERM2 = ((153 * WS-JDN-M) + 2) / 5.
072100     COMPUTE WS-CIV-DAY = WS-JDN-E - WS-JDN-TERM2 + 1.
072200     COMPUTE WS-JDN-TERM3 = WS-JDN-M / 10.
072300     COMPUTE WS-CIV-MONTH = WS-JDN-M + 3 - (12 * WS-JDN-TERM3).
072400     COMPUTE WS-CIV-YEAR =
072500         (100 * WS-JDN-B) + WS-JDN-D - 4800 + WS-JDN-TERM3.
072600 940-EXIT.
072700     EXIT.
