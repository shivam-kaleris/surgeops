000100*-----------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*-----------------------------------------------------------
000400 PROGRAM-ID.    VESUPSRT.
000500 AUTHOR.        R.DELGADO.
000600 INSTALLATION.  PORT DATA CENTER.
000700 DATE-WRITTEN.  10/14/86.
000800 DATE-COMPILED. 10/14/86.
000900 SECURITY.      NON-CONFIDENTIAL.
001000***************************************************************
001100*  VESUPSRT - VESSEL SCHEDULE UPSERT
001200*
001300*  READS A DECK OF VESSEL SCHEDULE TRANSACTIONS AND MATCHES EACH
001400*  ONE AGAINST THE VESSEL MASTER, FIRST BY VESSEL-ID, THEN BY
001500*  IMO NUMBER, THEN BY NAME.  A MATCH IS OVERWRITTEN IN PLACE; NO
001600*  MATCH BECOMES A NEW MASTER ROW UNDER A GENERATED VESSEL-ID.
001700*  A BAD ETA OR AN UNRECOGNIZED STATUS CODE ON THE CARD DOES NOT
001800*  REJECT THE TRANSACTION - THE OFFENDING FIELD IS JUST LEFT
001900*  BLANK ON THE MASTER, SEE CR-0241.
002000*
002100*  RUN AS THE STEP BEFORE SRGDETCT IN THE DAILY SURGE STREAM -
002200*  THIS STEP ONLY REWRITES THE VESSEL MASTER, IT NEVER READS OR
002300*  WRITES THE YARD OR ALERT FILES, SO THE HANDOFF IS RUN ORDER
002400*  ONLY, NOT A CALLED SUBPROGRAM.
002500*
002600*------------------------------ CHANGE LOG ---------------------
002700*  10/14/86  R.DELGADO    ORIGINAL CUT - MATCH BY VESSEL-ID ONLY      ORIG
002800*  04/02/87  R.DELGADO    ADDED IMO AND NAME FALLBACK MATCHING
002900*  09/30/88  R.DELGADO    ADDED INSERT PATH FOR UNMATCHED CARDS
003000*  02/11/91  T.VANCE      CR-0241 BAD ETA/STATUS BLANKED, NOT      CR-0241
003100*                         REJECTED
003200*  03/02/99  M.OKAFOR     Y2K - ETA VALIDATION NOW CHECKS A            Y2K
003300*                         4-DIGIT YEAR, NO 2-DIGIT WINDOW LOGIC
003400*  11/09/01  M.OKAFOR     CR-2293 WIDENED VESSEL TABLE TO 500      CR-2293
003500*                         SHIPS TO MATCH THE YARD SURGE STEP
003600***************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT VESSEL-TXN-FILE
004600     ASSIGN TO VESLTXN
004700       ORGANIZATION IS LINE SEQUENTIAL
004800       FILE STATUS IS VT-STATUS.
004900 
005000     SELECT VESSEL-FILE
005100     ASSIGN TO VESSEL
005200       ORGANIZATION IS LINE SEQUENTIAL
005300       FILE STATUS IS VS-STATUS.
005400 
005500     SELECT VESSEL-OUT-FILE
005600     ASSIGN TO VESSELO
005700       ORGANIZATION IS LINE SEQUENTIAL
005800       FILE STATUS IS VO-STATUS.
005900 
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  VESSEL-TXN-FILE
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 200 CHARACTERS
006600     DATA RECORD IS VESSEL-TXN-REC.
006700 01  VESSEL-TXN-REC.
006800     05  TXN-VESL-ID              PIC X(36).
006900     05  TXN-VESL-ID-PARTS REDEFINES TXN-VESL-ID.
007000         10  TXN-VESL-ID-PREFIX       PIC X(20).
007100         10  TXN-VESL-ID-SUFFIX       PIC X(16).
007200     05  TXN-NAME                 PIC X(100).
007300     05  TXN-IMO                  PIC X(20).
007400     05  TXN-TEU                  PIC S9(7) COMP-3.
007500     05  TXN-ETA                  PIC X(20).
007600     05  TXN-STATUS               PIC X(10).
007700     05  FILLER                   PIC X(10).
007800 01  VESSEL-TXN-FLAT REDEFINES VESSEL-TXN-REC PIC X(200).
007900 
008000 FD  VESSEL-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 200 CHARACTERS
008400     DATA RECORD IS VESSEL-REC.
008500 01  VESSEL-REC                   PIC X(200).
008600 
008700 FD  VESSEL-OUT-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 200 CHARACTERS
009100     DATA RECORD IS VESSEL-OUT-REC.
009200 01  VESSEL-OUT-REC               PIC X(200).
009300 
009400 WORKING-STORAGE SECTION.
009500 01  FILE-STATUS-CODES.
009600     05  VT-STATUS               PIC X(2).
009700         88  VT-OK                    VALUE '00'.
009800         88  VT-EOF                   VALUE '10'.
009900     05  VS-STATUS               PIC X(2).
010000         88  VS-OK                    VALUE '00'.
010100         88  VS-EOF                   VALUE '10'.
010200     05  VO-STATUS               PIC X(2).
010300     05  FILLER                  PIC X(2).
010400 
010500 77  MORE-TXN-SW                 PIC X(1)  VALUE 'N'.
010600     88  NO-MORE-TXN                  VALUE 'Y'.
010700 77  MORE-VESSELS-SW             PIC X(1)  VALUE 'N'.
010800     88  NO-MORE-VESSELS              VALUE 'Y'.
010900 77  MATCH-FOUND-SW              PIC X(1)  VALUE 'N'.
011000     88  MATCH-FOUND                  VALUE 'Y'.
011100 77  ETA-VALID-SW                PIC X(1)  VALUE 'N'.
011200     88  ETA-IS-VALID                  VALUE 'Y'.
011300 77  VESL-TAB-COUNT              PIC S9(4) COMP VALUE 0.
011400 77  MATCH-IDX                   PIC S9(4) COMP VALUE 0.
011500 77  SEQ-SUFFIX                  PIC S9(4) COMP VALUE 0.
011600 
011700*** VESSEL MASTER WORK TABLE - LOADED ONCE, UPDATED/EXTENDED IN
011800*** PLACE AS TRANSACTIONS ARE APPLIED, REWRITTEN WHOLESALE AT
011900*** CLEANUP - SAME APPROACH AS THE YARD BLOCK STEP - CR-2293
012000 01  VESL-WORK-TABLE.
012100     05  VESL-TAB OCCURS 500 TIMES INDEXED BY VT-IDX.
012200         10  VT-ID                PIC X(36).
012300         10  VT-NAME              PIC X(100).
012400         10  VT-IMO               PIC X(20).
012500         10  VT-TEU               PIC S9(7) COMP-3.
012600         10  VT-ETA               PIC X(20).
012700         10  VT-STATUS            PIC X(10).
012800         10  FILLER               PIC X(2).
012900 
013000 COPY VESLREC.
013100 
013200 01  WS-UUID-SEED                 PIC X(8)  VALUE 'VESUPSRT'.
013300 
013400*** GENERAL ISO-8601 TEXT WORK AREA - PARSED VIA REDEFINES INTO
013500*** ITS COMPONENT DIGITS SO THE CLASS TESTS BELOW CAN CHECK EACH
013600*** ONE IS NUMERIC AND EACH SEPARATOR IS WHERE IT SHOULD BE
013700 01  WS-ISO-TEXT                  PIC X(20).
013800 01  WS-ISO-FIELDS REDEFINES WS-ISO-TEXT.
013900     05  WS-ISO-YEAR              PIC X(4).
014000     05  WS-ISO-DASH1             PIC X(1).
014100     05  WS-ISO-MONTH             PIC X(2).
014200     05  WS-ISO-DASH2             PIC X(1).
014300     05  WS-ISO-DAY               PIC X(2).
014400     05  WS-ISO-TEE               PIC X(1).
014500     05  WS-ISO-HH                PIC X(2).
014600     05  WS-ISO-COLON1            PIC X(1).
014700     05  WS-ISO-MI                PIC X(2).
014800     05  WS-ISO-COLON2            PIC X(1).
014900     05  WS-ISO-SS                PIC X(2).
015000     05  WS-ISO-ZEE               PIC X(1).
015100 
015200 PROCEDURE DIVISION.
015300     PERFORM 000-HOUSEKEEPING     THRU 000-EXIT.
015400     PERFORM 100-MAINLINE         THRU 100-EXIT.
015500     PERFORM 900-CLEANUP          THRU 900-EXIT.
015600     MOVE +0 TO RETURN-CODE.
015700     GOBACK.
015800 
015900 000-HOUSEKEEPING.
016000     DISPLAY 'VESUPSRT - HOUSEKEEPING'.
016100     OPEN INPUT VESSEL-TXN-FILE.
016200     OPEN INPUT VESSEL-FILE.
016300     PERFORM 020-LOAD-VESSEL-TAB THRU 020-EXIT.
016400 000-EXIT.
016500     EXIT.
016600 
016700 020-LOAD-VESSEL-TAB.
016800     PERFORM 021-READ-VESSEL     THRU 021-EXIT.
016900     PERFORM 022-STORE-VESSEL-ROW THRU 022-EXIT
017000             UNTIL NO-MORE-VESSELS.
017100     CLOSE VESSEL-FILE.
017200 020-EXIT.
017300     EXIT.
017400 
017500 022-STORE-VESSEL-ROW.
017600     ADD +1 TO VESL-TAB-COUNT.
017700     SET VT-IDX TO VESL-TAB-COUNT.
017800     MOVE VESL-ID           TO VT-ID (VT-IDX).
017900     MOVE VESL-NAME         TO VT-NAME (VT-IDX).
018000     MOVE VESL-IMO          TO VT-IMO (VT-IDX).
018100     MOVE VESL-EXPECTED-TEU TO VT-TEU (VT-IDX).
018200     MOVE VESL-ETA          TO VT-ETA (VT-IDX).
018300     MOVE VESL-STATUS       TO VT-STATUS (VT-IDX).
018400     PERFORM 021-READ-VESSEL     THRU 021-EXIT.
018500 022-EXIT.
018600     EXIT.
018700 
018800 021-READ-VESSEL.
018900     READ VESSEL-FILE INTO VESL-RECORD
019000         AT END
019100             MOVE 'Y' TO MORE-VESSELS-SW
019200             GO TO 021-EXIT
019300     END-READ.
019400 021-EXIT.
019500     EXIT.
019600 
019700 100-MAINLINE.
019800     PERFORM 110-READ-TXN         THRU 110-EXIT.
019900     PERFORM 120-APPLY-ONE-TXN    THRU 120-EXIT
020000             UNTIL NO-MORE-TXN.
020100     CLOSE VESSEL-TXN-FILE.
020200 100-EXIT.
020300     EXIT.
020400 
020500 110-READ-TXN.
020600     READ VESSEL-TXN-FILE
020700         AT END
020800             MOVE 'Y' TO MORE-TXN-SW
020900             GO TO 110-EXIT
021000     END-READ.
021100 110-EXIT.
021200     EXIT.
021300 
021400 120-APPLY-ONE-TXN.
021500     PERFORM 200-FIND-MATCH       THRU 200-EXIT.
021600     IF NOT MATCH-FOUND
021700         PERFORM 250-INSERT-ROW   THRU 250-EXIT
021800     END-IF.
021900     PERFORM 300-VALIDATE-ETA     THRU 300-EXIT.
022000     PERFORM 350-VALIDATE-STATUS  THRU 350-EXIT.
022100 
022200     MOVE TXN-NAME              TO VT-NAME (MATCH-IDX).
022300     MOVE TXN-IMO               TO VT-IMO (MATCH-IDX).
022400     MOVE TXN-TEU               TO VT-TEU (MATCH-IDX).
022500     IF ETA-IS-VALID
022600         MOVE TXN-ETA           TO VT-ETA (MATCH-IDX)
022700     ELSE
022800         MOVE SPACES            TO VT-ETA (MATCH-IDX)
022900     END-IF.
023000     IF VESL-STAT-WAITING OR VESL-STAT-BERTHING
023100             OR VESL-STAT-LOADING OR VESL-STAT-DEPARTED
023200         MOVE TXN-STATUS        TO VT-STATUS (MATCH-IDX)
023300     ELSE
023400         MOVE SPACES            TO VT-STATUS (MATCH-IDX)
023500     END-IF.
023600 
023700     PERFORM 110-READ-TXN        THRU 110-EXIT.
023800 120-EXIT.
023900     EXIT.
024000 
024100 200-FIND-MATCH.
024200*** MATCH PRECEDENCE - VESSEL-ID, THEN IMO IF PRESENT, THEN NAME
024300*** - A SINGLE PASS OVER THE TABLE SETTLES ALL THREE AT ONCE
024400     MOVE 'N' TO MATCH-FOUND-SW.
024500     IF TXN-VESL-ID NOT = SPACES
024600         PERFORM 210-SCAN-BY-ID   THRU 210-EXIT
024700                 VARYING VT-IDX FROM 1 BY 1
024800                 UNTIL VT-IDX > VESL-TAB-COUNT
024900     ELSE
025000         IF TXN-IMO NOT = SPACES
025100             PERFORM 220-SCAN-BY-IMO THRU 220-EXIT
025200                     VARYING VT-IDX FROM 1 BY 1
025300                     UNTIL VT-IDX > VESL-TAB-COUNT
025400         ELSE
025500             PERFORM 230-SCAN-BY-NAME THRU 230-EXIT
025600                     VARYING VT-IDX FROM 1 BY 1
025700                     UNTIL VT-IDX > VESL-TAB-COUNT
025800         END-IF
025900     END-IF.
026000 200-EXIT.
026100     EXIT.
026200 
026300 210-SCAN-BY-ID.
026400     IF NOT MATCH-FOUND AND VT-ID (VT-IDX) = TXN-VESL-ID
026500         SET MATCH-IDX TO VT-IDX
026600         MOVE 'Y' TO MATCH-FOUND-SW
026700     END-IF.
026800 210-EXIT.
026900     EXIT.
027000 
027100 220-SCAN-BY-IMO.
027200     IF NOT MATCH-FOUND AND VT-IMO (VT-IDX) = TXN-IMO
027300         SET MATCH-IDX TO VT-IDX
027400         MOVE 'Y' TO MATCH-FOUND-SW
027500     END-IF.
027600 220-EXIT.
027700     EXIT.
027800 
027900 230-SCAN-BY-NAME.
028000     IF NOT MATCH-FOUND AND VT-NAME (VT-IDX) = TXN-NAME
028100         SET MATCH-IDX TO VT-IDX
028200         MOVE 'Y' TO MATCH-FOUND-SW
028300     END-IF.
028400 230-EXIT.
028500     EXIT.
028600 
028700 250-INSERT-ROW.
028800*** NO MATCH ON THE CARD - APPEND A NEW MASTER ROW UNDER A
028900*** GENERATED VESSEL-ID
029000     ADD +1 TO SEQ-SUFFIX.
029100     ADD +1 TO VESL-TAB-COUNT.
029200     SET VT-IDX TO VESL-TAB-COUNT.
029300     SET MATCH-IDX TO VT-IDX.
029400     STRING WS-UUID-SEED '-VESL-' SEQ-SUFFIX
029500             DELIMITED BY SIZE INTO VT-ID (VT-IDX).
029600 250-EXIT.
029700     EXIT.
029800 
029900 300-VALIDATE-ETA.
030000*** A BLANK CARD ETA IS SIMPLY LEFT BLANK - NOT AN ERROR - ONLY A
030100*** NON-BLANK VALUE THAT FAILS THE SHAPE TEST BELOW IS BLANKED
030200*** OUT AS INVALID, SEE CR-0241
030300     MOVE 'N' TO ETA-VALID-SW.
030400     IF TXN-ETA = SPACES
030500         GO TO 300-EXIT
030600     END-IF.
030700     MOVE TXN-ETA TO WS-ISO-TEXT.
030800     IF WS-ISO-YEAR   IS NUMERIC
030900             AND WS-ISO-MONTH  IS NUMERIC
031000             AND WS-ISO-DAY    IS NUMERIC
031100             AND WS-ISO-HH     IS NUMERIC
031200             AND WS-ISO-MI     IS NUMERIC
031300             AND WS-ISO-SS     IS NUMERIC
031400             AND WS-ISO-DASH1  = '-'
031500             AND WS-ISO-DASH2  = '-'
031600             AND WS-ISO-TEE    = 'T'
031700             AND WS-ISO-COLON1 = ':'
031800             AND WS-ISO-COLON2 = ':'
031900             AND WS-ISO-ZEE    = 'Z'
032000         MOVE 'Y' TO ETA-VALID-SW
032100     END-IF.
032200 300-EXIT.
032300     EXIT.
032400 
032500 350-VALIDATE-STATUS.
032600*** REUSE THE MASTER RECORD'S OWN ENUM CONDITION NAMES RATHER
032700*** THAN RESTATING THE FOUR VALID VALUES A SECOND TIME
032800     MOVE TXN-STATUS TO VESL-STATUS.
032900 350-EXIT.
033000     EXIT.
033100 
033200 900-CLEANUP.
033300     OPEN OUTPUT VESSEL-OUT-FILE.
033400     PERFORM 905-REWRITE-ONE-VESL THRU 905-EXIT
033500             VARYING VT-IDX FROM 1 BY 1
033600             UNTIL VT-IDX > VESL-TAB-COUNT.
033700     CLOSE VESSEL-OUT-FILE.
033800 900-EXIT.
033900     EXIT.
034000 
034100 905-REWRITE-ONE-VESL.
034200     MOVE VT-ID (VT-IDX)     TO VESL-ID.
034300     MOVE VT-NAME (VT-IDX)   TO VESL-NAME.
034400     MOVE VT-IMO (VT-IDX)    TO VESL-IMO.
034500     MOVE VT-TEU (VT-IDX)    TO VESL-EXPECTED-TEU.
034600     MOVE VT-ETA (VT-IDX)    TO VESL-ETA.
034700     MOVE VT-STATUS (VT-IDX) TO VESL-STATUS.
034800     WRITE VESSEL-OUT-REC FROM VESL-RECORD.
034900 905-EXIT.
035000     EXIT.
